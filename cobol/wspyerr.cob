000010*****************************************
000020*                                       *
000030*    Record Definition For Validation /  *
000040*       Load Error File                  *
000050*      Arrival order, no key              *
000060*****************************************
000070*  File size 84 bytes.
000080*
000090* 08/11/25 vbc - Created, common reject record for EMPVAL,
000100*                TIMEVAL & PAYCALC.
000110*
000120 01  PY-Error-Record.
000130*    Err-Source is EMPLOYEE, TIMEENT or PAYROLL.
000140     03  Err-Source            pic x(8).
000150*    Err-Key is the Emp-Id, plus the date for time entry rejects.
000160     03  Err-Key               pic x(16).
000170     03  Err-Message           pic x(60).
000180*
