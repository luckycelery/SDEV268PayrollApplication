000010* SELECT for the raw Employee Input file read by EMPVAL.
000020* 09/11/25 vbc - Created.
000030     select   PY-Employee-Input-File
000040              assign        "EMPLOYEE-INPUT"
000050              organization  line sequential
000060              status        PY-Ein-Status.
000070*
