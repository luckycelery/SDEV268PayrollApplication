000010* SELECT for the common Error / Reject file - arrival order.
000020* 08/11/25 vbc - Created.
000030     select   PY-Error-File
000040              assign        "ERROR-FILE"
000050              organization  line sequential
000060              status        PY-Err-Status.
000070*
