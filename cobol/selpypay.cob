000010* SELECT for the Payroll Detail output file - line sequential.
000020* 06/11/25 vbc - Created.
000030     select   PY-Payroll-Detail-File
000040              assign        "PAYROLL-DETAILS"
000050              organization  line sequential
000060              status        PY-Pay-Status.
000070*
