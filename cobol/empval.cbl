000010 identification            division.
000020*================================
000030 program-id.                empval.
000040 author.                    r j halversen.
000050 installation.              abc company - data processing dept.
000060 date-written.              02/09/1986.
000070 date-compiled.
000080 security.                  abc company payroll system - internal use only.
000090*
000100* Remarks.           Validates and loads the new-hire / change
000110*                    cards into the employee master.  Checks the
000120*                    required personal fields, the gender/email/
000130*                    status domains, minimum age, hire date not
000140*                    in the future, and the compensation fields
000150*                    appropriate to the employee's salary type.
000160*                    Assigns the next E-nnn number to any card
000170*                    that arrives with no employee id punched.
000180*
000190*    Called modules.     None.
000200*    Files used :        EMPLOYEE-INPUT   (in)
000210*                        EMPLOYEE-MASTER  (in, then extended)
000220*                        ERROR-FILE       (out)
000230*
000240* Changes:
000250* 02/09/86 rjh -      Created - initial new-hire card edit.
000260* 17/03/87 rjh -      Minimum age 18 check added per Personnel.
000270* 25/09/88 dmb -      Salary/Hourly compensation rules split out
000280*                     into their own edit, reported separately on
000290*                     the load summary at Personnel's request.
000300* 06/06/91 ckl -      Auto-assign of the next E-nnn number added
000310*                     for blank-id new-hire cards.
000320* 30/09/98 ckl -   Y2K - Run date now taken via ACCEPT FROM DATE
000330*                     YYYYMMDD for a 4-digit century instead of
000340*                     the old 2-digit ACCEPT FROM DATE.
000350* 19/07/04 jfo -      Hire date in the future rejected outright,
000360*                     was silently accepted before.
000370* 08/11/15 mts -      Medical type defaulted blank is no longer
000380*                     flagged as an error here, PAYCALC treats a
000390*                     blank the same as Single.
000400*
000410 environment                division.
000420*================================
000430 configuration               section.
000440 special-names.
000450     class   num-class       is "0" thru "9".
000460     class   alpha-class     is "A" thru "Z" "a" thru "z".
000470 input-output                section.
000480 file-control.
000490 copy "selpyein.cob".
000500 copy "selpyemp.cob".
000510 copy "selpyerr.cob".
000520*
000530 data                        division.
000540*================================
000550 file                        section.
000560*
000570 copy "fdpyein.cob".
000580 copy "fdpyemp.cob".
000590 copy "fdpyerr.cob".
000600*
000610 working-storage             section.
000620*-----------------------
000630 77  prog-name               pic x(17) value "empval  (2.04.03)".
000640*
000650 01  ws-file-status.
000660     03  py-ein-status       pic xx.
000670     03  py-emp-status       pic xx.
000680     03  py-err-status       pic xx.
000685 01  ws-file-status-flat     redefines ws-file-status
000686                             pic x(6).
000690*
000700 01  ws-switches.
000710     03  ws-ein-eof          pic x       value "N".
000720     03  ws-emp-eof          pic x       value "N".
000730     03  ws-reject-flag      pic x       value "N".
000740     03  ws-comp-reject-flag pic x       value "N".
000750*
000760 01  ws-run-date-work.
000770     03  ws-run-date-8       pic 9(8).
000780     03  ws-run-date-parts   redefines ws-run-date-8.
000790         05  ws-run-year     pic 9(4).
000800         05  ws-run-month    pic 99.
000810         05  ws-run-day      pic 99.
000820*
000830 01  ws-date-work.
000840     03  ws-work-date        pic x(10)   value "9999-99-99".
000850     03  ws-work-date-parts  redefines ws-work-date.
000860         05  ws-work-year    pic 9(4).
000870         05  filler          pic x.
000880         05  ws-work-month   pic 99.
000890         05  filler          pic x.
000900         05  ws-work-day     pic 99.
000910*
000920 01  ws-age-work.
000930     03  ws-age              pic s9(3)   comp.
000940     03  ws-leap-count       pic s9(7)   comp.
000950     03  ws-sub-year         pic 9(4)    comp.
000960     03  ws-leap-this-year   pic x       value "N".
000970     03  ws-days-this-month  pic 99      comp.
000980     03  ws-is-valid-date    pic x       value "Y".
000990*
001000 01  ws-days-in-month-tbl    value "312831303130313130313031".
001010     03  ws-days-in-month    pic 99  occurs 12.
001020*
001030 01  ws-max-suffix           pic 9(3)    comp   value zero.
001031 01  ws-id-suffix            pic 9(3)    comp   value zero.
001032 01  ws-at-count             pic 9(2)    comp   value zero.
001040 01  ws-new-id               pic x(5).
001050*
001060 01  ws-counts.
001070     03  ws-emp-loaded-count pic 9(5)    comp   value zero.
001080     03  ws-emp-fail-count   pic 9(5)    comp   value zero.
001090     03  ws-comp-fail-count  pic 9(5)    comp   value zero.
001100*
001110 01  ws-err-text             pic x(60)   value spaces.
001120*
001130 procedure division.
001140*
001150 aa000-main                  section.
001160***********************************
001170     accept   ws-run-date-8 from date yyyymmdd.
001180*
001190     open     input    py-employee-file.
001200     if       py-emp-status not = "00"
001210              display  "EV910 Cannot open employee master - " py-emp-status
001220              goback   returning 20.
001230     perform  aa010-find-max-suffix.
001240     close    py-employee-file.
001250*
001260     open     extend   py-employee-file.
001270     if       py-emp-status not = "00"
001280              display  "EV911 Cannot extend employee master - " py-emp-status
001290              goback   returning 20.
001300     open     input    py-employee-input-file.
001310     if       py-ein-status not = "00"
001320              display  "EV912 Cannot open employee input - " py-ein-status
001330              goback   returning 20.
001340     open     output   py-error-file.
001350*
001360     move     "N" to ws-ein-eof.
001370     perform  ab050-read-input-record until ws-ein-eof = "Y".
001380*
001390     close    py-employee-file.
001400     close    py-employee-input-file.
001410     close    py-error-file.
001420     perform  zz090-display-summary.
001430     goback   returning zero.
001440*
001450 aa000-exit.  exit section.
001460*
001470 aa010-find-max-suffix       section.
001480***********************************
001490     move     "N" to ws-emp-eof.
001500     perform  ab010-read-employee until ws-emp-eof = "Y".
001510 aa010-exit.  exit section.
001520*
001530 ab010-read-employee.
001540     read     py-employee-file next record
001550              at end
001560                       move "Y" to ws-emp-eof
001570              not at end
001580                       perform  ab020-check-suffix
001590     end-read.
001600*
001610 ab020-check-suffix.
001620     if       emp-id (2:3) is numeric
001630              move     emp-id (2:3) to ws-id-suffix
001640              if       ws-id-suffix > ws-max-suffix
001650                       move ws-id-suffix to ws-max-suffix
001660              end-if
001670     end-if.
001680*
001690 ab050-read-input-record.
001700     read     py-employee-input-file next record
001710              at end
001720                       move "Y" to ws-ein-eof
001730              not at end
001740                       perform  ac050-edit-input-record
001750     end-read.
001760*
001770 ac050-edit-input-record     section.
001780***********************************
001790     move     "N" to ws-reject-flag.
001800     move     "N" to ws-comp-reject-flag.
001810     move     spaces to ws-err-text.
001820*
001830     if       ein-id = spaces
001840              add      1 to ws-max-suffix
001850              move     ws-max-suffix to ws-new-id (2:3)
001860              move     "E" to ws-new-id (1:1)
001870              move     ws-new-id to ein-id
001880     end-if.
001890*
001900     if       ein-first-name = spaces or
001910              ein-last-name  = spaces or
001920              ein-dob        = spaces or
001930              ein-email      = spaces or
001940              ein-address-1  = spaces or
001950              ein-city       = spaces or
001960              ein-state      = spaces or
001970              ein-zip        = spaces
001980              move     "Y" to ws-reject-flag
001990              move     "Required personal field is blank" to ws-err-text
002000              go to    ac050-reject.
002010*
002020     if       ein-gender not = "Male" and ein-gender not = "Female"
002030              move     "Y" to ws-reject-flag
002040              move     "Gender must be Male or Female" to ws-err-text
002050              go to    ac050-reject.
002060*
002070     move     zero to ws-at-count.
002075     inspect  ein-email tallying ws-at-count for all "@".
002080     if       ws-at-count = zero
002090              move     "Y" to ws-reject-flag
002100              move     "Email must contain @" to ws-err-text
002110              go to    ac050-reject
002120     end-if.
002150*
002160     if       ein-status not = "Active" and ein-status not = "Terminated"
002170              move     "Y" to ws-reject-flag
002180              move     "Status must be Active or Terminated" to ws-err-text
002190              go to    ac050-reject.
002200*
002210     move     ein-dob to ws-work-date.
002220     perform  ac060-check-valid-date.
002230     if       ws-is-valid-date = "N"
002240              move     "Y" to ws-reject-flag
002250              move     "Date of birth not a valid calendar date" to ws-err-text
002260              go to    ac050-reject.
002270     perform  ac070-calc-age.
002280     if       ws-age < 18
002290              move     "Y" to ws-reject-flag
002300              move     "Employee must be at least 18 years old" to ws-err-text
002310              go to    ac050-reject.
002320*
002330     move     ein-date-hired to ws-work-date.
002340     perform  ac060-check-valid-date.
002350     if       ws-is-valid-date = "N"
002360              move     "Y" to ws-reject-flag
002370              move     "Hire date not a valid calendar date" to ws-err-text
002380              go to    ac050-reject.
002390     if       ws-work-year > ws-run-year or
002400             (ws-work-year = ws-run-year and ws-work-month > ws-run-month) or
002410             (ws-work-year = ws-run-year and ws-work-month = ws-run-month
002420                                         and ws-work-day > ws-run-day)
002430              move     "Y" to ws-reject-flag
002440              move     "Hire date is after the run date" to ws-err-text
002450              go to    ac050-reject.
002460*
002470     perform  ac080-edit-compensation.
002480     if       ws-comp-reject-flag = "Y"
002490              move     "Y" to ws-reject-flag
002500              go to    ac050-reject.
002510*
002520     move     py-employee-input-record to py-employee-record.
002525     write    py-employee-record.
002530     add      1 to ws-emp-loaded-count.
002540     go to    ac050-exit.
002550*
002560 ac050-reject.
002570     if       ws-comp-reject-flag = "Y"
002580              add      1 to ws-comp-fail-count
002585     else
002595              add      1 to ws-emp-fail-count
002600     end-if.
002610     move     "EMPLOYEE"          to err-source.
002620     move     ein-id              to err-key (1:5).
002630     move     ws-err-text         to err-message.
002640     write    py-error-record.
002650*
002660 ac050-exit.  exit section.
002670*
002680 ac060-check-valid-date.
002690     move     "Y" to ws-is-valid-date.
002700     if       ws-work-year < 1900 or ws-work-year > 2199
002710              move "N" to ws-is-valid-date
002720              go to ac060-exit.
002730     if       ws-work-month < 1 or ws-work-month > 12
002740              move "N" to ws-is-valid-date
002750              go to ac060-exit.
002760     move     "N" to ws-leap-this-year.
002770     divide   ws-work-year by 4 giving ws-leap-count remainder ws-sub-year.
002780     if       ws-sub-year = zero
002790              move "Y" to ws-leap-this-year
002800              divide   ws-work-year by 100 giving ws-leap-count remainder ws-sub-year
002810              if       ws-sub-year = zero
002820                       move "N" to ws-leap-this-year
002830                       divide   ws-work-year by 400 giving ws-leap-count remainder ws-sub-year
002840                       if       ws-sub-year = zero
002850                                move "Y" to ws-leap-this-year
002860                       end-if
002870              end-if
002880     end-if.
002890     move     ws-days-in-month (ws-work-month) to ws-days-this-month.
002900     if       ws-work-month = 2 and ws-leap-this-year = "Y"
002910              add      1 to ws-days-this-month.
002920     if       ws-work-day < 1 or ws-work-day > ws-days-this-month
002930              move "N" to ws-is-valid-date.
002940 ac060-exit.  exit.
002950*
002960 ac070-calc-age.
002970     compute  ws-age = ws-run-year - ws-work-year.
002980     if       ws-run-month < ws-work-month
002990              subtract 1 from ws-age
003000     else
003010              if       ws-run-month = ws-work-month and
003020                       ws-run-day < ws-work-day
003030                       subtract 1 from ws-age
003040              end-if
003050     end-if.
003060*
003070 ac080-edit-compensation     section.
003080***********************************
003090     move     "N" to ws-comp-reject-flag.
003100     if       ein-salary-type not = spaces
003110              if       ein-salary-type not = "Salary" and
003120                       ein-salary-type not = "Hourly"
003130                       move     "Y" to ws-comp-reject-flag
003140                       move     "Salary type must be Salary or Hourly" to ws-err-text
003150                       go to    ac080-exit
003160              end-if
003170              if       ein-salary-type = "Salary" and ein-base-salary = zero
003180                       move     "Y" to ws-comp-reject-flag
003190                       move     "Salaried employee requires a base salary" to ws-err-text
003200                       go to    ac080-exit
003210              end-if
003220              if       ein-salary-type = "Hourly" and ein-hourly-rate = zero
003230                       move     "Y" to ws-comp-reject-flag
003240                       move     "Hourly employee requires an hourly rate" to ws-err-text
003250                       go to    ac080-exit
003260              end-if
003270     end-if.
003280     if       ein-medical-type not = spaces and
003290              ein-medical-type not = "Single" and
003300              ein-medical-type not = "Family"
003310              move     "Y" to ws-comp-reject-flag
003320              move     "Medical type must be Single or Family" to ws-err-text
003330     end-if.
003340 ac080-exit.  exit section.
003350*
003360 zz090-display-summary.
003370     display  "EMPVAL load summary -".
003380     display  "  Employees loaded : " ws-emp-loaded-count.
003390     display  "  Employee field rejects : " ws-emp-fail-count.
003400     display  "  Compensation rejects : " ws-comp-fail-count.
003410*
