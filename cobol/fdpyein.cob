000010* FD for the raw Employee Input file - same shape as EMPLOYEE-MASTER.
000020* 09/11/25 vbc - Created.
000030 fd  PY-Employee-Input-File.
000040 01  PY-Employee-Input-Record.
000050     03  Ein-Id                pic x(5).
000060     03  Ein-First-Name        pic x(15).
000070     03  Ein-Last-Name         pic x(20).
000080     03  Ein-Surname           pic x(5).
000090     03  Ein-Dob               pic x(10).
000100     03  Ein-Gender            pic x(6).
000110     03  Ein-Email             pic x(40).
000120     03  Ein-Status            pic x(10).
000130     03  Ein-Date-Hired        pic x(10).
000140     03  Ein-Department        pic x(20).
000150     03  Ein-Job-Title         pic x(25).
000160     03  Ein-Salary-Type       pic x(6).
000170     03  Ein-Base-Salary       pic 9(7)v99.
000180     03  Ein-Hourly-Rate       pic 9(3)v99.
000190     03  Ein-Medical-Type      pic x(6).
000200     03  Ein-Num-Dependents    pic 9(2).
000210     03  Ein-Address-1         pic x(32).
000220     03  Ein-Address-2         pic x(32).
000230     03  Ein-City              pic x(20).
000240     03  Ein-State             pic xx.
000250     03  Ein-Zip               pic x(10).
000260     03  Ein-Phone-No          pic x(13).
000270     03  filler                pic x(18).
000280*
