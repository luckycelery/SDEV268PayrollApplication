000010 identification            division.
000020*================================
000030 program-id.                payrpt.
000040 author.                    c k lindqvist.
000050 installation.              abc company - data processing dept.
000060 date-written.              25/03/1991.
000070 date-compiled.
000080 security.                  abc company payroll system - internal use only.
000090*
000100* Remarks.           Prints the weekly Payroll Calculation report
000110*                    from the Payroll-Details file PAYCALC wrote -
000120*                    the summary line per employee, a TOTALS line
000130*                    per pay period, a breakdown block per
000140*                    employee, and (when more than one week is on
000150*                    file) an overall summary across the run.
000160*                    Uses Report Writer, in the shop's usual
000170*                    manually-totalled style rather than RD SUM.
000180*
000190*    Called modules.     None.
000200*    Files used :        EMPLOYEE-MASTER  (in)
000210*                        PAYROLL-DETAILS  (in)
000220*                        ERROR-FILE       (in, count only)
000230*                        PAYROLL-REPORT   (out, 132 col print)
000240*
000250* Changes:
000260* 25/03/91 ckl -      Created.
000270* 11/08/93 rjh -      Breakdown block added per Co Acct's request -
000280*                     was previously summary line only.
000290* 30/09/98 ckl -   Y2K Date fields confirmed 4-digit century on the
000300*                     period-start/period-end columns carried in
000310*                     from Payroll-Details; no change required.
000320* 14/04/04 jfo -      Overall summary block added for multi-week
000321*                     runs (payroll now run fortnightly on request).
000330* 19/11/12 mts -      Error count picked up from Error-File so the
000340*                     overall summary matches the night run log.
000341* 02/02/26 vbc -      Ws-Grand-Totals given Value Zero - was relying
000342*                     on implicit initialisation, garbage showed up
000343*                     on the overall summary of a cold start.
000344* 02/02/26 vbc -      Period TOTALS line extended with the hours
000345*                     breakdown, employer-tax, medical and stipend
000346*                     totals - were accumulated but never printed.
000347* 02/02/26 vbc -      Pay-Breakdown now shows the employer tax
000348*                     block (Fed/SS/Medicare/Total) informational,
000349*                     it was being rolled into the period total but
000350*                     never shown on the per-employee statement.
000351*
000360 environment                division.
000370*================================
000380 configuration               section.
000390 special-names.
000400     class   num-class       is "0" thru "9".
000410 input-output                section.
000420 file-control.
000430 copy "selpyemp.cob".
000440 copy "selpypay.cob".
000450 copy "selpyerr.cob".
000460 copy "selprint.cob".
000470*
000480 data                        division.
000490*================================
000500 file                        section.
000510*
000520 copy "fdpyemp.cob".
000530 copy "fdpypay.cob".
000540 copy "fdpyerr.cob".
000550 copy "fdprint.cob".
000560*
000570 working-storage             section.
000580*-----------------------
000590 77  prog-name               pic x(17) value "payrpt  (2.03.02)".
000600*
000610 01  ws-file-status.
000620     03  py-emp-status       pic xx.
000630     03  py-pay-status       pic xx.
000640     03  py-err-status       pic xx.
000650     03  py-prt-status       pic xx.
000660 01  ws-file-status-flat     redefines ws-file-status
000670                             pic x(8).
000680*
000690 01  ws-switches.
000700     03  ws-emp-eof          pic x       value "N".
000710     03  ws-pay-eof          pic x       value "N".
000720     03  ws-err-eof          pic x       value "N".
000730     03  ws-new-period-flag  pic x       value "Y".
000735     03  ws-found-flag       pic x       value "N".
000740*
000750 01  ws-emp-table.
000760     03  ws-emp-entry        occurs 300
000770                             ascending key ws-tbl-emp-id
000780                             indexed by emp-ix.
000790         05  ws-tbl-emp-id       pic x(5).
000800         05  ws-tbl-emp-name     pic x(36).
000810         05  ws-tbl-salary-type  pic x(6).
000820 01  ws-emp-table-count      pic 9(4)    comp    value zero.
000830*
000840 01  ws-prev-period-start    pic x(10)   value spaces.
000850 01  ws-prev-period-end      pic x(10)   value spaces.
000860*
000870 01  ws-rep-fields.
000880     03  ws-rep-emp-id       pic x(5).
000890     03  ws-rep-emp-name     pic x(36).
000900     03  ws-rep-salary-type  pic x(6).
000910     03  ws-rep-hours        pic zz9.9.
000920     03  ws-rep-ot-hours     pic zz9.9.
000930     03  ws-rep-gross        pic s9(7)v99    comp-3.
000940     03  ws-rep-taxes        pic s9(7)v99    comp-3.
000950     03  ws-rep-net          pic s9(7)v99    comp-3.
000960 01  ws-rep-fields-flat      redefines ws-rep-fields
000970                             pic x(76).
000980*
000990 01  ws-period-totals.
001000     03  ws-pt-emp-count     pic 9(4)        comp.
001010     03  ws-pt-paycheck-cnt  pic 9(4)        comp.
001020     03  ws-pt-total-hrs     pic s9(7)v99    comp-3.
001030     03  ws-pt-regular-hrs   pic s9(7)v99    comp-3.
001040     03  ws-pt-overtime-hrs  pic s9(7)v99    comp-3.
001050     03  ws-pt-saturday-hrs  pic s9(7)v99    comp-3.
001060     03  ws-pt-pto-hrs       pic s9(7)v99    comp-3.
001070     03  ws-pt-gross         pic s9(9)v99    comp-3.
001080     03  ws-pt-net           pic s9(9)v99    comp-3.
001090     03  ws-pt-ee-taxes      pic s9(9)v99    comp-3.
001100     03  ws-pt-er-taxes      pic s9(9)v99    comp-3.
001110     03  ws-pt-medical       pic s9(7)v99    comp-3.
001120     03  ws-pt-stipend       pic s9(7)v99    comp-3.
001130 01  ws-period-totals-flat   redefines ws-period-totals
001140                             pic x(72).
001150*
001160 01  ws-grand-totals.
001170     03  ws-gt-weeks         pic 9(3)        comp    value zero.
001180     03  ws-gt-paycheck-cnt  pic 9(5)        comp    value zero.
001190     03  ws-gt-gross         pic s9(9)v99    comp-3  value zero.
001200     03  ws-gt-ee-taxes      pic s9(9)v99    comp-3  value zero.
001210     03  ws-gt-net           pic s9(9)v99    comp-3  value zero.
001220     03  ws-gt-error-count   pic 9(5)        comp    value zero.
001230*
001240 01  ws-name-build.
001250     03  ws-name-ptr         pic 9(3)        comp    value 1.
001260*
001270 report section.
001280*================
001290*
001300 rd  Payroll-Report
001310     control      Pay-Period-Start
001320     page limit   58
001330     heading      1
001340     first detail 6
001350     last  detail 56.
001360*
001370 01  Pay-Period-Head  type is control heading Pay-Period-Start.
001380     03  line  1.
001390         05  col   1     pic x(20)   value "Payroll Calculation".
001400         05  col  60     pic x(6)    value "Period".
001410         05  col  67     pic x(10)   source Pay-Period-Start.
001420         05  col  78     pic x(3)    value "to".
001430         05  col  82     pic x(10)   source Pay-Period-End.
001440     03  line  3.
001450         05  col   1     pic x(8)    value "Employee".
001460         05  col  11     pic x(4)    value "Name".
001470         05  col  32     pic x(4)    value "Type".
001480         05  col  41     pic x(5)    value "Hours".
001490         05  col  49     pic x(6)    value "OT Hrs".
001500         05  col  63     pic x(5)    value "Gross".
001510         05  col  76     pic x(5)    value "Taxes".
001520         05  col  91     pic x(3)    value "Net".
001530*
001540 01  Pay-Detail  type is detail.
001550     03  line + 1.
001560         05  col   1     pic x(5)          source ws-rep-emp-id.
001570         05  col  11     pic x(20)         source ws-rep-emp-name.
001580         05  col  32     pic x(6)          source ws-rep-salary-type.
001590         05  col  41     pic zz9.9         source ws-rep-hours.
001600         05  col  50     pic zz9.9         source ws-rep-ot-hours.
001610         05  col  59     pic $$,$$9.99     source ws-rep-gross.
001620         05  col  72     pic $$,$$9.99     source ws-rep-taxes.
001630         05  col  85     pic $$,$$9.99     source ws-rep-net.
001640*
001650 01  Pay-Breakdown  type is detail.
001660     03  line + 1.
001670         05  col   3     pic x(16)   value "Regular Hours :".
001680         05  col  20     pic zz9.99  source Pay-Regular-Hours.
001690         05  col  30     pic x(17)   value "Overtime Hours :".
001700         05  col  48     pic zz9.99  source Pay-Overtime-Hours.
001710         05  col  58     pic x(17)   value "Saturday Hours :".
001720         05  col  76     pic zz9.99  source Pay-Saturday-Hours.
001730         05  col  86     pic x(12)   value "PTO Hours :".
001740         05  col  99     pic zz9.99  source Pay-Pto-Hours.
001750     03  line + 1.
001760         05  col   3     pic x(13)   value "Base Pay :".
001770         05  col  17     pic $$,$$9.99  source Pay-Base-Pay.
001780         05  col  30     pic x(17)   value "Overtime Pay :".
001790         05  col  48     pic $$,$$9.99  source Pay-Overtime-Pay.
001800         05  col  58     pic x(17)   value "Saturday Pay :".
001810         05  col  76     pic $$,$$9.99  source Pay-Saturday-Pay.
001820         05  col  86     pic x(12)   value "Stipend :".
001830         05  col  99     pic $$,$$9.99  source Pay-Dependent-Stipend.
001840     03  line + 1.
001850         05  col   3     pic x(14)   value "GROSS PAY :".
001860         05  col  17     pic $$,$$9.99  source Pay-Gross-Pay.
001870     03  line + 1.
001880         05  col   3     pic x(19)   value "Medical Deduction :".
001890         05  col  23     pic $$,$$9.99  source Pay-Medical-Deduction.
001900         05  col  36     pic x(14)   value "Federal Tax :".
001910         05  col  51     pic $$,$$9.99  source Pay-Fed-Tax-Ee.
001920         05  col  64     pic x(12)   value "State Tax :".
001930         05  col  77     pic $$,$$9.99  source Pay-State-Tax.
001940         05  col  90     pic x(10)   value "Soc Sec :".
001950         05  col 101     pic $$,$$9.99  source Pay-Soc-Sec-Ee.
001960         05  col 114     pic x(11)   value "Medicare :".
001970         05  col 126     pic $$,$$9.99  source Pay-Medicare-Ee.
001975*    02/02/26 vbc - Employer-tax block added, informational only,
001976*                   per Co Acct's request to see the employer side
001977*                   on the statement, not just in the period total.
001978*    09/02/26 vbc - Block was running out past col 132, split over
001979*                   three narrower lines to stay inside the report's
001980*                   132 column print line per the shop's own style.
001981     03  line + 1.
001982         05  col   3     pic x(23)   value "Employer Taxes (Info) :".
001983     03  line + 1.
001984         05  col   3     pic x(14)   value "Federal Tax :".
001985         05  col  18     pic $$,$$9.99  source Pay-Fed-Tax-Er.
001986         05  col  30     pic x(10)   value "Soc Sec :".
001987         05  col  41     pic $$,$$9.99  source Pay-Soc-Sec-Er.
001988         05  col  58     pic x(11)   value "Medicare :".
001989         05  col  70     pic $$,$$9.99  source Pay-Medicare-Er.
001990     03  line + 1.
001991         05  col   3     pic x(14)   value "Er Total Tax :".
001992         05  col  18     pic $$,$$9.99  source Pay-Total-Taxes-Er.
001993     03  line + 1.
001994         05  col   3     pic x(12)   value "NET PAY :".
001995         05  col  17     pic $$,$$9.99  source Pay-Net-Pay.
002010*
002020 01  Pay-Period-Foot  type is control footing Pay-Period-Start.
002030     03  line + 2.
002040         05  col   1     pic x(7)        value "TOTALS".
002050         05  col  11     pic zzz9        source ws-pt-emp-count.
002060         05  col  17     pic x(9)        value "employees".
002070         05  col  59     pic $$,$$9.99   source ws-pt-gross.
002080         05  col  72     pic $$,$$9.99   source ws-pt-ee-taxes.
002090         05  col  85     pic $$,$$9.99   source ws-pt-net.
002091*    02/02/26 vbc - Hours/er-tax/medical/stipend totals now printed.
002092*    09/02/26 vbc - Was running out past col 132 on one line, split
002093*                   the hours figures and the money figures onto
002094*                   their own lines to stay inside the 132 column
002095*                   print line.
002096     03  line + 1.
002097         05  col   1     pic x(7)        value "Hours :".
002098         05  col   9     pic zzzz9.99    source ws-pt-total-hrs.
002099         05  col  20     pic x(4)        value "Reg".
002100         05  col  25     pic zzzz9.99    source ws-pt-regular-hrs.
002101         05  col  37     pic x(3)        value "OT".
002102         05  col  41     pic zzzz9.99    source ws-pt-overtime-hrs.
002103         05  col  53     pic x(4)        value "Sat".
002104         05  col  58     pic zzzz9.99    source ws-pt-saturday-hrs.
002105         05  col  70     pic x(4)        value "PTO".
002106         05  col  75     pic zzzz9.99    source ws-pt-pto-hrs.
002107     03  line + 1.
002108         05  col   1     pic x(9)        value "Er-Tax :".
002109         05  col  11     pic $$,$$9.99   source ws-pt-er-taxes.
002111         05  col  30     pic x(9)        value "Medical :".
002112         05  col  40     pic $$,$$9.99   source ws-pt-medical.
002113         05  col  58     pic x(9)        value "Stipend :".
002114         05  col  68     pic $$,$$9.99   source ws-pt-stipend.
002115*
002116 01  Pay-Overall-Foot  type is control footing Final.
002120     03  line + 3.
002130         05  col   1     pic x(25)       value "Overall Summary For Run".
002140     03  line + 1.
002150         05  col   3     pic x(17)       value "Weeks Processed :".
002160         05  col  21     pic zz9         source ws-gt-weeks.
002170         05  col  30     pic x(17)       value "Paychecks Cut :".
002180         05  col  48     pic zzzz9       source ws-gt-paycheck-cnt.
002190     03  line + 1.
002200         05  col   3     pic x(13)       value "Total Gross :".
002210         05  col  20     pic $$,$$$,$$9.99  source ws-gt-gross.
002220         05  col  40     pic x(13)       value "Total Taxes :".
002230         05  col  57     pic $$,$$$,$$9.99  source ws-gt-ee-taxes.
002240         05  col  77     pic x(11)       value "Total Net :".
002250         05  col  92     pic $$,$$$,$$9.99  source ws-gt-net.
002260     03  line + 1.
002270         05  col   3     pic x(19)       value "Total Errors Filed :".
002280         05  col  24     pic zzzz9       source ws-gt-error-count.
002290*
002300 procedure division.
002310*
002320 aa000-main                  section.
002330***********************************
002340     open     input    py-employee-file.
002350     if       py-emp-status not = "00"
002360              display  "PR910 Cannot open employee master - " py-emp-status
002370              goback   returning 20.
002380     perform  ab010-read-employee until ws-emp-eof = "Y".
002390     close    py-employee-file.
002400*
002410     open     input    py-error-file.
002420     if       py-err-status = "00"
002430              perform  ab060-read-error until ws-err-eof = "Y"
002440              close    py-error-file.
002450*
002460     open     input    py-payroll-detail-file.
002470     if       py-pay-status not = "00"
002480              display  "PR911 Cannot open payroll details - " py-pay-status
002490              goback   returning 20.
002500     open     output   print-file.
002510*
002520     initiate payroll-report.
002530     move     "Y" to ws-new-period-flag.
002540     perform  ac000-zero-period-totals.
002550     perform  ab050-read-detail until ws-pay-eof = "Y".
002560*
002570     if       ws-prev-period-start not = spaces
002580              perform  ac090-period-footing.
002590     if       ws-gt-weeks > 1
002600              generate pay-overall-foot.
002610     terminate payroll-report.
002620*
002630     close    py-payroll-detail-file.
002640     close    print-file.
002650     display  "PAYRPT weeks processed : " ws-gt-weeks.
002660     goback   returning zero.
002670*
002680 aa000-exit.  exit section.
002690*
002700 ab010-read-employee.
002710     read     py-employee-file next record
002720              at end
002730                       move "Y" to ws-emp-eof
002740              not at end
002750                       perform  ab020-add-employee-to-table
002760     end-read.
002770*
002780 ab020-add-employee-to-table.
002790     if       ws-emp-table-count < 300
002800              add      1 to ws-emp-table-count
002810              move     emp-id to ws-tbl-emp-id (ws-emp-table-count)
002820              move     emp-salary-type to ws-tbl-salary-type (ws-emp-table-count)
002830              move     spaces to ws-tbl-emp-name (ws-emp-table-count)
002840              move     1 to ws-name-ptr
002845              string   emp-first-name delimited by space
002850                       " "              delimited by size
002860                       emp-last-name    delimited by space
002870                       into ws-tbl-emp-name (ws-emp-table-count)
002871                       with pointer ws-name-ptr
002872              end-string
002880              if       emp-surname not = spaces
002885                       string   " "      delimited by size
002895                                emp-surname delimited by space
002900                                into ws-tbl-emp-name (ws-emp-table-count)
002910                                with pointer ws-name-ptr
002915                       end-string
002920              end-if
002930     end-if.
002940*
002950 ab060-read-error.
002960     read     py-error-file next record
002970              at end
002980                       move "Y" to ws-err-eof
002990              not at end
003000                       add  1 to ws-gt-error-count
003010     end-read.
003020*
003030 ab050-read-detail.
003040     read     py-payroll-detail-file next record
003050              at end
003060                       move "Y" to ws-pay-eof
003070              not at end
003080                       perform  ac010-check-period-break
003090     end-read.
003100*
003110 ac010-check-period-break.
003120     if       ws-prev-period-start not = spaces
003130              and pay-period-start not = ws-prev-period-start
003140              perform  ac090-period-footing
003150     end-if.
003160     if       pay-period-start not = ws-prev-period-start
003170              move     "Y" to ws-new-period-flag
003180              add      1 to ws-gt-weeks
003190     end-if.
003200     move     pay-period-start to ws-prev-period-start.
003210     move     pay-period-end   to ws-prev-period-end.
003220     perform  ac000-process-detail-record.
003230*
003240 ac000-process-detail-record                 section.
003250***********************************
003260     if       ws-new-period-flag = "Y"
003270              generate pay-period-head
003280              move     "N" to ws-new-period-flag
003290     end-if.
003300*
003310     move     "N" to ws-found-flag.
003320     set      emp-ix to 1.
003330     search   ws-emp-entry
003340              at end   move "N" to ws-found-flag
003350              when     ws-tbl-emp-id (emp-ix) = pay-emp-id
003360                       move "Y" to ws-found-flag.
003370*
003380     move     pay-emp-id to ws-rep-emp-id.
003390     if       ws-found-flag = "Y"
003400              move     ws-tbl-emp-name (emp-ix)    to ws-rep-emp-name
003410              move     ws-tbl-salary-type (emp-ix) to ws-rep-salary-type
003420     else
003430              move     "unknown employee"          to ws-rep-emp-name
003440              move     spaces                      to ws-rep-salary-type
003450     end-if.
003460*
003470     compute  ws-rep-hours rounded =
003480              Pay-Regular-Hours + Pay-Overtime-Hours + Pay-Saturday-Hours.
003490     move     Pay-Overtime-Hours to ws-rep-ot-hours.
003500     move     Pay-Gross-Pay      to ws-rep-gross.
003510     move     Pay-Total-Taxes-Ee to ws-rep-taxes.
003520     move     Pay-Net-Pay        to ws-rep-net.
003530*
003540     generate pay-detail.
003550     generate pay-breakdown.
003560*
003570     perform  ac099-accum-period-totals.
003580 ac000-exit.  exit section.
003590*
003600 ac000-zero-period-totals.
003610     perform  ac000-zero-period-totals-body.
003620*
003630 ac000-zero-period-totals-body.
003640     move     zero to ws-pt-emp-count    ws-pt-paycheck-cnt
003650                      ws-pt-total-hrs     ws-pt-regular-hrs
003660                      ws-pt-overtime-hrs  ws-pt-saturday-hrs
003670                      ws-pt-pto-hrs       ws-pt-gross
003680                      ws-pt-net           ws-pt-ee-taxes
003690                      ws-pt-er-taxes      ws-pt-medical
003700                      ws-pt-stipend.
003710*
003720 ac099-accum-period-totals.
003730     add      1 to ws-pt-emp-count.
003740     add      1 to ws-pt-paycheck-cnt    ws-gt-paycheck-cnt.
003750     add      Pay-Total-Hours     to ws-pt-total-hrs.
003760     add      Pay-Regular-Hours   to ws-pt-regular-hrs.
003770     add      Pay-Overtime-Hours  to ws-pt-overtime-hrs.
003780     add      Pay-Saturday-Hours  to ws-pt-saturday-hrs.
003790     add      Pay-Pto-Hours       to ws-pt-pto-hrs.
003800     add      Pay-Gross-Pay       to ws-pt-gross       ws-gt-gross.
003810     add      Pay-Net-Pay         to ws-pt-net         ws-gt-net.
003820     add      Pay-Total-Taxes-Ee  to ws-pt-ee-taxes     ws-gt-ee-taxes.
003830     add      Pay-Total-Taxes-Er  to ws-pt-er-taxes.
003840     add      Pay-Medical-Deduction to ws-pt-medical.
003850     add      Pay-Dependent-Stipend to ws-pt-stipend.
003860*
003870 ac090-period-footing                        section.
003880***********************************
003890     generate pay-period-foot.
003900     perform  ac000-zero-period-totals.
003910 ac090-exit.  exit section.
003920*
