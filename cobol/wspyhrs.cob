000010*****************************************
000020*                                       *
000030*    Record Definition For Time Entry    *
000040*           File                         *
000050*      Uses Hrs-Emp-Id + Hrs-Entry-Date   *
000060*      as key                            *
000070*****************************************
000080*  File size 60 bytes.
000090*
000100* 05/11/25 vbc - Created for weekly payroll re-write,
000110*                taken from the old Pay-Transactions layout.
000120* 19/11/25 vbc - Added Hrs-Is-Saturday, Hrs-Pto-Hours.
000130* 03/12/25 vbc - Added Hrs-Batch-No to the header for TIMEVAL runs.
000135* 02/02/26 vbc - Hrs-Worked-Saturday condition name added on
000136*                Hrs-Is-Saturday, TIMEVAL/AUTOFILL tested the 1/0
000137*                literal directly before.
000138* 09/02/26 vbc - Dropped Py-Time-Entry-Header.  The 03/12/25
000139*                Hrs-Batch-No header was never used - no program
000140*                writes or reads it, weekly runs are bounded by
000141*                the employee master, not a batch count.
000142*
000150 01  PY-Time-Entry-Record.
000160     03  Hrs-Emp-Id            pic x(5).
000170*    Hrs-Entry-Date is yyyy-mm-dd.
000180     03  Hrs-Entry-Date        pic x(10).
000190     03  Hrs-Entry-Date-Parts  redefines Hrs-Entry-Date.
000200         05  Hrs-Entry-Year    pic 9(4).
000210         05  filler            pic x.
000220         05  Hrs-Entry-Month   pic 99.
000230         05  filler            pic x.
000240         05  Hrs-Entry-Day     pic 99.
000250*    Hrs-Day-Of-Week is Monday through Sunday.
000260     03  Hrs-Day-Of-Week       pic x(9).
000270*    Hrs-Hours-Worked is 0 through 24.
000280     03  Hrs-Hours-Worked      pic 9(2)v99.
000290*    Hrs-Pto-Hours is 0 through 8.
000300     03  Hrs-Pto-Hours         pic 9(2)v99.
000310*    Hrs-Is-Saturday is 1 if Saturday else 0.
000320     03  Hrs-Is-Saturday       pic 9.
000321         88  Hrs-Worked-Saturday value 1.
000322         88  Hrs-Not-Saturday     value 0.
000330     03  Hrs-Notes             pic x(30).
000340     03  filler                pic x(2).
000350*
