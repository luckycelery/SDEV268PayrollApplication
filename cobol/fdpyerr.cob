000010* FD for the common Error / Reject file.
000020* 08/11/25 vbc - Created.
000030 fd  PY-Error-File.
000040 copy "wspyerr.cob".
000050*
