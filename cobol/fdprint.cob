000010* FD for the Payroll Report print file - 132 cols, Report Writer.
000020* 12/11/25 vbc - Created.
000030 fd  Print-File
000040     reports are Payroll-Report.
000050*
