000010* SELECT for the raw Time Entry Input file read by TIMEVAL.
000020* 08/11/25 vbc - Created.
000030     select   PY-Time-Entry-Input-File
000040              assign        "TIME-ENTRY-INPUT"
000050              organization  line sequential
000060              status        PY-Hin-Status.
000070*
