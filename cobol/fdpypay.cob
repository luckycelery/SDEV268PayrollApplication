000010* FD for the Payroll Detail output file.
000020* 06/11/25 vbc - Created.
000030 fd  PY-Payroll-Detail-File.
000040 copy "wspypay.cob".
000050*
