000010* FD for the Employee Master.
000020* 04/11/25 vbc - Created.
000030 fd  PY-Employee-File.
000040 copy "wspyemp.cob".
000050*
