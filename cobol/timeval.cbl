000010 identification            division.
000020*================================
000030 program-id.                timeval.
000040 author.                    r j halversen.
000050 installation.              abc company - data processing dept.
000060 date-written.              19/02/1987.
000070 date-compiled.
000080 security.                  abc company payroll system - internal use only.
000090*
000100* Remarks.           Validates and loads the raw weekly time card
000110*                    file into the time entries file.  Skips blank
000120*                    and comment cards, rejects bad employee id,
000130*                    bad date, out of range hours or a duplicate
000140*                    entry for the same employee and day, derives
000150*                    the day name and Saturday flag for everything
000160*                    it accepts, and prints a load summary.
000170*
000180*    Called modules.     None.
000190*    Files used :        TIME-ENTRY-INPUT (in)
000200*                        EMPLOYEE-MASTER  (in)
000210*                        TIME-ENTRIES     (in, then extended)
000220*                        ERROR-FILE       (out)
000230*
000240* Changes:
000250* 19/02/87 rjh -      Created - initial time card edit run.
000260* 30/08/87 rjh -      Comment card skip (Hin-Emp-Id = '#') added
000270*                     for the foreman's crew-sheet header lines.
000280* 11/04/89 dmb -      Duplicate entry for the same day rejected
000290*                     instead of posting twice.
000300* 02/11/91 ckl -      Day name / Saturday flag now derived here
000310*                     instead of being keyed in by the card punch
000320*                     operators.
000330* 30/09/98 ckl -   Y2K Date fields confirmed 4-digit century; no
000340*                     2-digit year fields remained in this module.
000350* 21/02/02 jfo -      Hours-worked + PTO combined 24 hour ceiling
000360*                     check added, two short shifts were posting
000370*                     over a full day between them.
000380* 12/09/09 jfo -      First five rejects of the run now echoed to
000390*                     the console, not just written to the error
000400*                     file, so the shift supervisor can see them.
000410* 04/04/17 mts -      Zero hours and zero PTO cards now counted as
000420*                     skipped, not silently dropped.
000421* 02/02/26 vbc -      Saturday flag now set with Hrs-Worked-Saturday/
000422*                     Hrs-Not-Saturday condition names off wspyhrs,
000423*                     not a raw MOVE 1 / MOVE ZERO.
000430*
000440 environment                division.
000450*================================
000460 configuration               section.
000470 special-names.
000480     class   num-class       is "0" thru "9".
000490     class   alpha-class     is "A" thru "Z" "a" thru "z".
000500 input-output                section.
000510 file-control.
000520 copy "selpyhin.cob".
000530 copy "selpyemp.cob".
000540 copy "selpyhrs.cob".
000550 copy "selpyerr.cob".
000560*
000570 data                        division.
000580*================================
000590 file                        section.
000600*
000610 copy "fdpyhin.cob".
000620 copy "fdpyemp.cob".
000630 copy "fdpyhrs.cob".
000640 copy "fdpyerr.cob".
000650*
000660 working-storage             section.
000670*-----------------------
000680 77  prog-name               pic x(17) value "timeval (3.01.04)".
000690*
000700 01  ws-file-status.
000710     03  py-hin-status       pic xx.
000720     03  py-emp-status       pic xx.
000730     03  py-hrs-status       pic xx.
000740     03  py-err-status       pic xx.
000745 01  ws-file-status-flat     redefines ws-file-status
000746                             pic x(8).
000750*
000760 01  ws-switches.
000770     03  ws-emp-eof          pic x       value "N".
000780     03  ws-hrs-eof          pic x       value "N".
000790     03  ws-hin-eof          pic x       value "N".
000800     03  ws-found-flag       pic x       value "N".
000810     03  ws-reject-flag      pic x       value "N".
000820*
000830 01  ws-date-work.
000840     03  ws-work-date        pic x(10)   value "9999-99-99".
000850     03  ws-work-date-parts  redefines ws-work-date.
000860         05  ws-work-year    pic 9(4).
000870         05  filler          pic x.
000880         05  ws-work-month   pic 99.
000890         05  filler          pic x.
000900         05  ws-work-day     pic 99.
000910*
000920 01  ws-julian-work.
000930     03  ws-total-days       pic s9(7)   comp.
000940     03  ws-weekday-index    pic 9       comp.
000950     03  ws-leap-count       pic s9(7)   comp.
000960     03  ws-leap-this-year   pic x       value "N".
000970     03  ws-sub-year         pic 9(4)    comp.
000980     03  ws-sub-month        pic 9(2)    comp.
000990     03  ws-days-this-month  pic 9(2)    comp.
001000     03  ws-is-valid-date    pic x       value "Y".
001010*
001020 01  ws-days-in-month-tbl    value "312831303130313130313031".
001030     03  ws-days-in-month    pic 99  occurs 12.
001040*
001050 01  ws-day-name-table       value
001060     "Monday   Tuesday  WednesdayThursday Friday   Saturday Sunday   ".
001070     03  ws-day-name         pic x(9)   occurs 7.
001075 01  ws-day-name-flat        redefines ws-day-name-table
001076                             pic x(63).
001080*
001090 01  ws-emp-table.
001100     03  ws-tbl-emp-id       pic x(5)   occurs 300
001110                             ascending key ws-tbl-emp-id
001120                             indexed by emp-ix.
001130 01  ws-emp-table-count      pic 9(4)   comp   value zero.
001140*
001150 01  ws-dup-table.
001160     03  ws-dup-entry        occurs 3000
001170                             indexed by dup-ix.
001180         05  ws-dup-emp-id   pic x(5).
001190         05  ws-dup-date     pic x(10).
001200 01  ws-dup-table-count      pic 9(4)   comp   value zero.
001210*
001220 01  ws-counts.
001230     03  ws-created-count    pic 9(5)   comp   value zero.
001240     03  ws-skipped-count    pic 9(5)   comp   value zero.
001250     03  ws-error-count      pic 9(5)   comp   value zero.
001260     03  ws-echoed-count     pic 9(2)   comp   value zero.
001270*
001280 01  ws-err-text             pic x(60)  value spaces.
001290*
001300 procedure division.
001310*
001320 aa000-main                  section.
001330***********************************
001340     open     input    py-employee-file.
001350     if       py-emp-status not = "00"
001360              display  "TV910 Cannot open employee master - " py-emp-status
001370              goback   returning 20.
001380     perform  aa010-load-employee-table.
001390     close    py-employee-file.
001400*
001410     open     input    py-time-entry-file.
001420     if       py-hrs-status not = "00"
001430              display  "TV911 Cannot open time entries - " py-hrs-status
001440              goback   returning 20.
001450     perform  aa020-load-dup-table.
001460     close    py-time-entry-file.
001470*
001480     open     extend   py-time-entry-file.
001490     if       py-hrs-status not = "00"
001500              display  "TV912 Cannot extend time entries - " py-hrs-status
001510              goback   returning 20.
001520     open     input    py-time-entry-input-file.
001530     if       py-hin-status not = "00"
001540              display  "TV913 Cannot open time entry input - " py-hin-status
001550              goback   returning 20.
001560     open     output   py-error-file.
001570*
001580     move     "N" to ws-hin-eof.
001590     perform  ab050-read-input-record until ws-hin-eof = "Y".
001600*
001610     close    py-time-entry-file.
001620     close    py-time-entry-input-file.
001630     close    py-error-file.
001640     perform  zz090-display-summary.
001650     goback   returning zero.
001660*
001670 aa000-exit.  exit section.
001680*
001690 aa010-load-employee-table   section.
001700***********************************
001710     move     "N" to ws-emp-eof.
001720     perform  ab010-read-employee until ws-emp-eof = "Y".
001730 aa010-exit.  exit section.
001740*
001750 ab010-read-employee.
001760     read     py-employee-file next record
001770              at end
001780                       move "Y" to ws-emp-eof
001790              not at end
001800                       if       ws-emp-table-count < 300
001810                                add      1 to ws-emp-table-count
001820                                move     emp-id to ws-tbl-emp-id (ws-emp-table-count)
001830                       end-if
001840     end-read.
001850*
001860 aa020-load-dup-table        section.
001870***********************************
001880     move     "N" to ws-hrs-eof.
001890     perform  ab030-read-time-entry until ws-hrs-eof = "Y".
001900 aa020-exit.  exit section.
001910*
001920 ab030-read-time-entry.
001930     read     py-time-entry-file next record
001940              at end
001950                       move "Y" to ws-hrs-eof
001960              not at end
001970                       perform  ab035-add-dup-entry
001980     end-read.
001990*
002000 ab035-add-dup-entry.
002010     if       ws-dup-table-count < 3000
002020              add      1 to ws-dup-table-count
002030              move     hrs-emp-id     to ws-dup-emp-id (ws-dup-table-count)
002040              move     hrs-entry-date to ws-dup-date   (ws-dup-table-count)
002050     end-if.
002060*
002070 ab050-read-input-record.
002080     read     py-time-entry-input-file next record
002090              at end
002100                       move "Y" to ws-hin-eof
002110              not at end
002120                       perform  ac050-edit-input-record
002130     end-read.
002140*
002150 ac050-edit-input-record     section.
002160***********************************
002170     move     "N" to ws-reject-flag.
002180     move     spaces to ws-err-text.
002190*
002200     if       hin-emp-id (1:1) = "#"
002210              add      1 to ws-skipped-count
002220              go to    ac050-exit.
002230*
002240     if       hin-hours-worked = zero and hin-pto-hours = zero
002250              add      1 to ws-skipped-count
002260              go to    ac050-exit.
002270*
002280     if       hin-emp-id = spaces
002290              move     "Y" to ws-reject-flag
002300              move     "Employee ID required" to ws-err-text
002310              go to    ac050-reject.
002320*
002330     move     hin-entry-date to ws-work-date.
002340     perform  ac060-check-valid-date.
002350     if       ws-is-valid-date = "N"
002360              move     "Y" to ws-reject-flag
002370              move     "Entry date not a valid calendar date" to ws-err-text
002380              go to    ac050-reject.
002390*
002400     if       hin-hours-worked < zero or hin-hours-worked > 24
002410              move     "Y" to ws-reject-flag
002420              move     "Hours worked out of 0-24 range" to ws-err-text
002430              go to    ac050-reject.
002440     if       hin-pto-hours < zero or hin-pto-hours > 8
002450              move     "Y" to ws-reject-flag
002460              move     "PTO hours out of 0-8 range" to ws-err-text
002470              go to    ac050-reject.
002480     if       hin-hours-worked + hin-pto-hours > 24
002490              move     "Y" to ws-reject-flag
002500              move     "Hours worked plus PTO exceed 24" to ws-err-text
002510              go to    ac050-reject.
002520*
002530     move     "N" to ws-found-flag.
002540     set      emp-ix to 1.
002550     search   ws-tbl-emp-id
002560              at end   move "N" to ws-found-flag
002570              when     ws-tbl-emp-id (emp-ix) = hin-emp-id
002580                       move "Y" to ws-found-flag.
002590     if       ws-found-flag = "N"
002600              move     "Y" to ws-reject-flag
002610              move     "Employee not found in master" to ws-err-text
002620              go to    ac050-reject.
002630*
002640     move     "N" to ws-found-flag.
002650     set      dup-ix to 1.
002660     search   ws-dup-entry
002670              at end   move "N" to ws-found-flag
002680              when     ws-dup-emp-id (dup-ix) = hin-emp-id and
002690                       ws-dup-date   (dup-ix) = hin-entry-date
002700                       move "Y" to ws-found-flag.
002710     if       ws-found-flag = "Y"
002720              move     "Y" to ws-reject-flag
002730              move     "Duplicate entry for employee and date" to ws-err-text
002740              go to    ac050-reject.
002750*
002760     perform  ac070-derive-day-of-week.
002770     move     hin-emp-id           to hrs-emp-id.
002780     move     hin-entry-date       to hrs-entry-date.
002790     move     ws-day-name (ws-weekday-index + 1)  to hrs-day-of-week.
002800     if       ws-weekday-index = 5
002810              set      hrs-worked-saturday to true
002820     else
002830              set      hrs-not-saturday to true
002840     end-if.
002850     move     hin-hours-worked     to hrs-hours-worked.
002860     move     hin-pto-hours        to hrs-pto-hours.
002870     move     "Loaded by TIMEVAL"  to hrs-notes.
002880     write    py-time-entry-record.
002890     perform  ab035-add-dup-entry.
002900     add      1 to ws-created-count.
002910     go to    ac050-exit.
002920*
002930 ac050-reject.
002940     add      1 to ws-error-count.
002950     move     "TIMEENT"            to err-source.
002960     move     hin-emp-id           to err-key (1:5).
002970     move     hin-entry-date       to err-key (6:10).
002980     move     ws-err-text          to err-message.
002990     write    py-error-record.
003000     if       ws-echoed-count < 5
003010              add      1 to ws-echoed-count
003020              display  "TV-REJ " hin-emp-id " " hin-entry-date " " ws-err-text.
003030*
003040 ac050-exit.  exit section.
003050*
003060 ac060-check-valid-date.
003070     move     "Y" to ws-is-valid-date.
003080     if       ws-work-year < 1900 or ws-work-year > 2199
003090              move "N" to ws-is-valid-date
003100              go to ac060-exit.
003110     if       ws-work-month < 1 or ws-work-month > 12
003120              move "N" to ws-is-valid-date
003130              go to ac060-exit.
003140     move     "N" to ws-leap-this-year.
003150     divide   ws-work-year by 4 giving ws-leap-count remainder ws-sub-year.
003160     if       ws-sub-year = zero
003170              move "Y" to ws-leap-this-year
003180              divide   ws-work-year by 100 giving ws-leap-count remainder ws-sub-year
003190              if       ws-sub-year = zero
003200                       move "N" to ws-leap-this-year
003210                       divide   ws-work-year by 400 giving ws-leap-count remainder ws-sub-year
003220                       if       ws-sub-year = zero
003230                                move "Y" to ws-leap-this-year
003240                       end-if
003250              end-if
003260     end-if.
003270     move     ws-days-in-month (ws-work-month) to ws-days-this-month.
003280     if       ws-work-month = 2 and ws-leap-this-year = "Y"
003290              add      1 to ws-days-this-month.
003300     if       ws-work-day < 1 or ws-work-day > ws-days-this-month
003310              move "N" to ws-is-valid-date.
003320 ac060-exit.  exit.
003330*
003340*  zz061-type Julian day routine - days since 1900-01-01, a known
003350*  Monday, used here only to get the day-of-week.  No intrinsics.
003360*
003370 ac070-derive-day-of-week.
003380     compute  ws-total-days =
003390              (ws-work-year - 1900) * 365
003400              + ((ws-work-year - 1) / 4)
003410              - ((ws-work-year - 1) / 100)
003420              + ((ws-work-year - 1) / 400)
003430              - 460.
003440     move     1 to ws-sub-month.
003450     perform  ac071-add-month-days
003460              varying ws-sub-month from 1 by 1
003470              until   ws-sub-month >= ws-work-month.
003480     add      ws-work-day to ws-total-days.
003490     subtract 1 from ws-total-days.
003500     divide   ws-total-days by 7 giving ws-leap-count
003510              remainder ws-weekday-index.
003520*
003530 ac071-add-month-days.
003540     move     ws-days-in-month (ws-sub-month) to ws-days-this-month.
003550     if       ws-sub-month = 2 and ws-leap-this-year = "Y"
003560              add      1 to ws-days-this-month.
003570     add      ws-days-this-month to ws-total-days.
003580*
003590 zz090-display-summary.
003600     display  "TIMEVAL load summary -".
003610     display  "  Entries created : " ws-created-count.
003620     display  "  Skipped (comment/zero) : " ws-skipped-count.
003630     display  "  Rejected (errors) : " ws-error-count.
003640*
