000010* FD for the raw Time Entry Input file - same shape as TIME-ENTRIES
000020* less the day-name/Saturday flag, which TIMEVAL derives.
000030* 08/11/25 vbc - Created.
000040 fd  PY-Time-Entry-Input-File.
000050 01  PY-Time-Entry-Input-Record.
000060     03  Hin-Emp-Id            pic x(5).
000070     03  Hin-Entry-Date        pic x(10).
000080     03  Hin-Hours-Worked      pic 9(2)v99.
000090     03  Hin-Pto-Hours         pic 9(2)v99.
000100     03  filler                pic x(30).
000110*
