000010* SELECT for the Employee Master - line sequential, ID ascending.
000020* 04/11/25 vbc - Created.
000030     select   PY-Employee-File
000040              assign        "EMPLOYEE-MASTER"
000050              organization  line sequential
000060              status        PY-Emp-Status.
000070*
