000010 identification            division.
000020*================================
000030 program-id.                autofill.
000040 author.                    d m bracewell.
000050 installation.              abc company - data processing dept.
000060 date-written.              14/06/1990.
000070 date-compiled.
000080 security.                  abc company payroll system - internal use only.
000090*
000100* Remarks.           Plugs the standing 8 hour Monday-Friday time
000110*                    card for salaried staff who forgot to, or do
000120*                    not need to, turn one in.  Run ahead of
000130*                    PAYCALC each week so every salaried employee
000140*                    has a full week of entries on file.  Never
000150*                    touches a day that already has an entry.
000160*
000170*    Called modules.     None.
000180*    Files used :        EMPLOYEE-MASTER  (in)
000190*                        TIME-ENTRIES     (in, then extended)
000200*
000210* Changes:
000220* 14/06/90 dmb -      Created, pulled out of the old PAYCALC
000230*                     zero-hours-week special case.
000240* 19/02/92 ckl -      Terminated salaried staff no longer plugged.
000250* 30/09/98 ckl -   Y2K Date fields confirmed 4-digit century; no
000260*                     2-digit year fields remained in this module.
000270* 13/05/08 jfo -      Count of entries created now echoed to the
000280*                     console for the night-shift operator log.
000281* 02/02/26 vbc -      Salaried test and Saturday flag now use the
000282*                     Emp-Is-Salaried/Hrs-Not-Saturday condition
000283*                     names off the master copybooks instead of
000284*                     comparing literals.
000285* 02/02/26 vbc -      Dropped the 19/02/92 Active-only restriction -
000286*                     Payroll Svcs confirmed the fill rule is
000287*                     salaried status only.  A terminated employee
000288*                     still drops out of the run at PAYCALC, which
000289*                     only processes Active status per its own
000293*                     rules - AUTOFILL no longer duplicates that
000296*                     test on top of its own salaried-only check.
000298*
000300 environment                division.
000310*================================
000320 configuration               section.
000330 special-names.
000340     class   num-class       is "0" thru "9".
000350 input-output                section.
000360 file-control.
000370 copy "selpyemp.cob".
000380 copy "selpyhrs.cob".
000390*
000400 data                        division.
000410*================================
000420 file                        section.
000430*
000440 copy "fdpyemp.cob".
000450 copy "fdpyhrs.cob".
000460*
000470 working-storage             section.
000480*-----------------------
000490 77  prog-name               pic x(17) value "autofill(1.02.01)".
000500*
000510 01  ws-args.
000520     03  ws-arg-period-start pic x(10).
000530     03  ws-arg-period-end  pic x(10).
000535 01  ws-args-echo            redefines ws-args
000536                             pic x(20).
000540*
000550 01  ws-file-status.
000560     03  py-emp-status       pic xx.
000570     03  py-hrs-status       pic xx.
000580*
000590 01  ws-switches.
000600     03  ws-emp-eof          pic x       value "N".
000610     03  ws-hrs-eof          pic x       value "N".
000620     03  ws-found-flag       pic x       value "N".
000630*
000640 01  ws-date-work.
000650     03  ws-work-date        pic x(10)   value "9999-99-99".
000660     03  ws-work-date-parts  redefines ws-work-date.
000670         05  ws-work-year    pic 9(4).
000680         05  filler          pic x.
000690         05  ws-work-month   pic 99.
000700         05  filler          pic x.
000710         05  ws-work-day     pic 99.
000720     03  ws-result-date      pic x(10)   value "9999-99-99".
000730     03  ws-result-date-parts redefines ws-result-date.
000740         05  ws-result-year  pic 9(4).
000750         05  filler          pic x.
000760         05  ws-result-month pic 99.
000770         05  filler          pic x.
000780         05  ws-result-day   pic 99.
000790*
000800 01  ws-julian-work.
000810     03  ws-total-days       pic s9(7)   comp.
000820     03  ws-weekday-index    pic 9       comp.
000830     03  ws-leap-count       pic s9(7)   comp.
000835     03  ws-remaining-days   pic s9(7)   comp.
000840     03  ws-leap-this-year   pic x       value "N".
000850     03  ws-sub-year         pic 9(4)    comp.
000860     03  ws-sub-month        pic 9(2)    comp.
000870     03  ws-days-this-month  pic 99      comp.
000880*
000890 01  ws-days-in-month-tbl    value "312831303130313130313031".
000900     03  ws-days-in-month    pic 99  occurs 12.
000910*
000920 01  ws-day-name-table       value
000930     "Monday   Tuesday  WednesdayThursday Friday   Saturday Sunday   ".
000940     03  ws-day-name         pic x(9)   occurs 7.
000945 01  ws-day-name-flat        redefines ws-day-name-table
000946                             pic x(63).
000950*
000960 01  ws-hrs-table.
000970     03  ws-hrs-entry        occurs 3000
000980                             indexed by hrs-ix.
000990         05  ws-hrs-tbl-emp-id   pic x(5).
001000         05  ws-hrs-tbl-date     pic x(10).
001010 01  ws-hrs-table-count      pic 9(4)    comp    value zero.
001020*
001030 01  ws-period-start         pic x(10).
001040 01  ws-period-end           pic x(10).
001050 01  ws-created-count        pic 9(5)    comp    value zero.
001055 01  ws-fill-day-ctr         pic 9       comp    value zero.
001060*
001070 procedure division chaining ws-arg-period-start
001080                             ws-arg-period-end.
001090*
001100 aa000-main                  section.
001110***********************************
001120     if       ws-arg-period-start = spaces or
001130              ws-arg-period-end   = spaces
001140              display  "AF901 Usage - autofill start-date end-date"
001150              goback   returning 16.
001160     move     ws-arg-period-start to ws-period-start.
001170     move     ws-arg-period-end   to ws-period-end.
001180*
001190     open     input    py-employee-file.
001200     if       py-emp-status not = "00"
001210              display  "AF910 Cannot open employee master - " py-emp-status
001220              goback   returning 20.
001230     open     input    py-time-entry-file.
001240     if       py-hrs-status not = "00"
001250              display  "AF911 Cannot open time entries - " py-hrs-status
001260              goback   returning 20.
001270     perform  aa020-load-time-entry-table.
001280     close    py-time-entry-file.
001290*
001300     open     extend   py-time-entry-file.
001310     if       py-hrs-status not = "00"
001320              display  "AF912 Cannot extend time entries - " py-hrs-status
001330              goback   returning 20.
001340*
001350     move     "N" to ws-emp-eof.
001360     perform  ab010-read-employee until ws-emp-eof = "Y".
001370*
001380     close    py-employee-file.
001390     close    py-time-entry-file.
001400     display  "AUTOFILL entries created : " ws-created-count.
001410     goback   returning zero.
001420*
001430 aa000-exit.  exit section.
001440*
001450 aa020-load-time-entry-table section.
001460***********************************
001470     move     "N" to ws-hrs-eof.
001480     perform  ab030-read-time-entry until ws-hrs-eof = "Y".
001490 aa020-exit.  exit section.
001500*
001510 ab030-read-time-entry.
001520     read     py-time-entry-file next record
001530              at end
001540                       move "Y" to ws-hrs-eof
001550              not at end
001560                       perform  ab040-add-time-entry-to-table
001570     end-read.
001580*
001590 ab040-add-time-entry-to-table.
001600     if       ws-hrs-table-count < 3000
001610              add      1 to ws-hrs-table-count
001620              move     hrs-emp-id     to ws-hrs-tbl-emp-id (ws-hrs-table-count)
001630              move     hrs-entry-date to ws-hrs-tbl-date   (ws-hrs-table-count)
001640     end-if.
001650*
001660 ab010-read-employee.
001670     read     py-employee-file next record
001680              at end
001690                       move "Y" to ws-emp-eof
001700              not at end
001710                       if       emp-is-salaried
001730                                perform  ac000-autofill-employee
001740                       end-if
001750     end-read.
001760*
001770 ac000-autofill-employee     section.
001780***********************************
001790     move     ws-period-start to ws-work-date.
001800     move     1 to ws-fill-day-ctr.
001810     perform  ac010-autofill-one-day
001820              varying ws-fill-day-ctr from 1 by 1
001830              until   ws-fill-day-ctr > 5.
001840 ac000-exit.  exit section.
001850*
001860 ac010-autofill-one-day.
001870     if       ws-fill-day-ctr > 1
001880              perform  zz063-add-one-day.
001890     move     "N" to ws-found-flag.
001900     set      hrs-ix to 1.
001910     search   ws-hrs-entry
001920              at end   move "N" to ws-found-flag
001930              when     ws-hrs-tbl-emp-id (hrs-ix) = emp-id and
001940                       ws-hrs-tbl-date   (hrs-ix) = ws-work-date
001950                       move "Y" to ws-found-flag.
001960     if       ws-found-flag = "N"
001970              perform  ac020-write-autofill-entry.
001980*
001990 ac020-write-autofill-entry.
002000     move     spaces to py-time-entry-record.
002010     move     emp-id            to hrs-emp-id.
002020     move     ws-work-date      to hrs-entry-date.
002030     perform  zz061-derive-weekday-index.
002040     move     ws-day-name (ws-weekday-index + 1) to hrs-day-of-week.
002050     move     8.00              to hrs-hours-worked.
002060     move     zero              to hrs-pto-hours.
002070     set      hrs-not-saturday  to true.
002080     move     "Auto-filled for salaried employee" to hrs-notes.
002090     write    py-time-entry-record.
002100     if       ws-hrs-table-count < 3000
002110              add      1 to ws-hrs-table-count
002120              move     hrs-emp-id     to ws-hrs-tbl-emp-id (ws-hrs-table-count)
002130              move     hrs-entry-date to ws-hrs-tbl-date   (ws-hrs-table-count)
002140     end-if.
002150     add      1 to ws-created-count.
002160*
002170*  zz061-type Julian day routine - days since 1900-01-01, a known
002180*  Monday, used here only to get the day-of-week.  No intrinsics.
002190*
002200 zz061-derive-weekday-index.
002210     compute  ws-total-days =
002220              (ws-work-year - 1900) * 365
002230              + ((ws-work-year - 1) / 4)
002240              - ((ws-work-year - 1) / 100)
002250              + ((ws-work-year - 1) / 400)
002260              - 460.
002270     move     "N" to ws-leap-this-year.
002280     divide   ws-work-year by 4 giving ws-leap-count remainder ws-sub-month.
002290     if       ws-sub-month = zero
002300              move "Y" to ws-leap-this-year
002310              divide   ws-work-year by 100 giving ws-leap-count remainder ws-sub-month
002320              if       ws-sub-month = zero
002330                       move "N" to ws-leap-this-year
002340                       divide   ws-work-year by 400 giving ws-leap-count remainder ws-sub-month
002350                       if       ws-sub-month = zero
002360                                move "Y" to ws-leap-this-year
002370                       end-if
002380              end-if
002390     end-if.
002400     move     1 to ws-sub-month.
002410     perform  zz062-add-month-days
002420              varying ws-sub-month from 1 by 1
002430              until   ws-sub-month >= ws-work-month.
002440     add      ws-work-day to ws-total-days.
002450     subtract 1 from ws-total-days.
002460     divide   ws-total-days by 7 giving ws-leap-count
002470              remainder ws-weekday-index.
002480*
002490 zz062-add-month-days.
002500     move     ws-days-in-month (ws-sub-month) to ws-days-this-month.
002510     if       ws-sub-month = 2 and ws-leap-this-year = "Y"
002520              add      1 to ws-days-this-month.
002530     add      ws-days-this-month to ws-total-days.
002540*
002550*  zz063-add-one-day - steps Ws-Work-Date forward one calendar day,
002560*  via the same days-since-1900-01-01 arithmetic.
002570*
002580 zz063-add-one-day.
002590     perform  zz061-derive-weekday-index.
002600     add      1 to ws-total-days.
002610     perform  zz065-julian-to-date.
002620     move     ws-result-date to ws-work-date.
002630*
002640 zz065-julian-to-date.
002650     move     1900 to ws-sub-year.
002660     move     ws-total-days to ws-remaining-days.
002670     perform  zz066-strip-year
002680              until    ws-remaining-days < 365.
002690     move     ws-sub-year to ws-result-year.
002700     move     "N" to ws-leap-this-year.
002710     move     ws-sub-year to ws-work-year.
002720     divide   ws-work-year by 4 giving ws-leap-count remainder ws-sub-month.
002721     if       ws-sub-month = zero
002722              move "Y" to ws-leap-this-year
002723              divide   ws-work-year by 100 giving ws-leap-count remainder ws-sub-month
002724              if       ws-sub-month = zero
002725                       move "N" to ws-leap-this-year
002726                       divide   ws-work-year by 400 giving ws-leap-count remainder ws-sub-month
002727                       if       ws-sub-month = zero
002728                                move "Y" to ws-leap-this-year
002729                       end-if
002730              end-if
002731     end-if.
002732     if       ws-leap-this-year = "Y" and ws-remaining-days >= 365
002733              subtract 365 from ws-remaining-days.
002734     move     1 to ws-sub-month.
002735     perform  zz067-strip-month
002736              until    ws-sub-month > 12.
002737*
002740 zz066-strip-year.
002750     move     ws-sub-year to ws-work-year.
002760     move     "N" to ws-leap-this-year.
002770     divide   ws-work-year by 4 giving ws-leap-count remainder ws-sub-month.
002780     if       ws-sub-month = zero
002790              move "Y" to ws-leap-this-year
002800              divide   ws-work-year by 100 giving ws-leap-count remainder ws-sub-month
002810              if       ws-sub-month = zero
002820                       move "N" to ws-leap-this-year
002830                       divide   ws-work-year by 400 giving ws-leap-count remainder ws-sub-month
002840                       if       ws-sub-month = zero
002850                                move "Y" to ws-leap-this-year
002860                       end-if
002870              end-if
002880     end-if.
002890     if       ws-leap-this-year = "Y"
002900              subtract 366 from ws-remaining-days
002910     else
002920              subtract 365 from ws-remaining-days
002930     end-if.
002940     add      1 to ws-sub-year.
002950*
002960 zz067-strip-month.
002970     move     ws-days-in-month (ws-sub-month) to ws-days-this-month.
002980     if       ws-sub-month = 2 and ws-leap-this-year = "Y"
002990              add      1 to ws-days-this-month.
003000     if       ws-remaining-days < ws-days-this-month
003010              move     ws-sub-month to ws-result-month
003020              compute  ws-result-day = ws-remaining-days + 1
003030              move     13          to ws-sub-month
003040     else
003050              subtract ws-days-this-month from ws-remaining-days
003060              add      1 to ws-sub-month
003070     end-if.
003080*
