000010* SELECT for the 132 column Payroll Report print file.
000020* 12/11/25 vbc - Created, copied from the 132 col print convention
000030*                used by pyrgstr/vacprint.
000040     select   Print-File
000050              assign        "PAYROLL-REPORT"
000060              organization  line sequential
000070              status        PY-Prt-Status.
000080*
