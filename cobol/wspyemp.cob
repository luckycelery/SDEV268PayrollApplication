000010*****************************************
000020*                                       *
000030*    Record Definition For Employee     *
000040*           Master File                 *
000050*      Uses Emp-Id as key                *
000060*****************************************
000070*  File size 280 bytes.
000080*
000090* 04/11/25 vbc - Created for weekly payroll re-write.
000100* 18/11/25 vbc - Added Emp-Medical-Type & Emp-Num-Dependents
000110*                for the new stipend/deduction calc.
000120* 02/12/25 vbc - Address/City/State/Zip carried per EMPVAL
000130*                required-field rules, no use in PAYCALC.
000140* 09/01/26 vbc - Emp-Surname (Jr./Sr.) split out of Emp-Last-Name.
000145* 02/02/26 vbc - Condition names added on Gender/Status/Salary-Type/
000146*                Medical-Type so the edit and calc programs can test
000147*                Emp-Is-Active and the like instead of comparing the
000148*                literal against the field directly.
000150*
000160 01  PY-Employee-Record.
000170*    Emp-Id is 'E' plus a 3 digit number, eg E001.
000180     03  Emp-Id                pic x(5).
000190     03  Emp-First-Name        pic x(15).
000200     03  Emp-Last-Name         pic x(20).
000210*    Emp-Surname holds Jr/Sr, spaces if none.
000220     03  Emp-Surname           pic x(5).
000230*    Emp-Dob is yyyy-mm-dd.
000240     03  Emp-Dob               pic x(10).
000250     03  Emp-Dob-Parts  redefines Emp-Dob.
000260         05  Emp-Dob-Year      pic 9(4).
000270         05  filler            pic x.
000280         05  Emp-Dob-Month     pic 99.
000290         05  filler            pic x.
000300         05  Emp-Dob-Day       pic 99.
000310*    Emp-Gender is Male or Female.
000320     03  Emp-Gender            pic x(6).
000321         88  Emp-Is-Male       value "Male".
000322         88  Emp-Is-Female     value "Female".
000330*    Emp-Email must contain an at sign.
000340     03  Emp-Email             pic x(40).
000350*    Emp-Status is Active or Terminated.
000360     03  Emp-Status            pic x(10).
000361         88  Emp-Is-Active     value "Active".
000362         88  Emp-Is-Terminated value "Terminated".
000370*    Emp-Date-Hired is yyyy-mm-dd.
000380     03  Emp-Date-Hired        pic x(10).
000390     03  Emp-Hired-Parts  redefines Emp-Date-Hired.
000400         05  Emp-Hired-Year    pic 9(4).
000410         05  filler            pic x.
000420         05  Emp-Hired-Month   pic 99.
000430         05  filler            pic x.
000440         05  Emp-Hired-Day     pic 99.
000450     03  Emp-Department        pic x(20).
000460     03  Emp-Job-Title         pic x(25).
000470*    Emp-Salary-Type is Salary or Hourly.
000480     03  Emp-Salary-Type       pic x(6).
000481         88  Emp-Is-Salaried   value "Salary".
000482         88  Emp-Is-Hourly     value "Hourly".
000490*    Emp-Base-Salary is the annual figure, salaried staff only.
000500     03  Emp-Base-Salary       pic 9(7)v99.
000510*    Emp-Hourly-Rate is used for hourly staff only.
000520     03  Emp-Hourly-Rate       pic 9(3)v99.
000530*    Emp-Medical-Type is Single or Family.
000540     03  Emp-Medical-Type      pic x(6).
000541         88  Emp-Medical-Single value "Single".
000542         88  Emp-Medical-Family value "Family".
000550     03  Emp-Num-Dependents    pic 9(2).
000560*    Address/City/State/Zip are EMPVAL required fields only,
000570*    no use is made of them in the calculation programs.
000580     03  Emp-Address-1         pic x(32).
000590     03  Emp-Address-2         pic x(32).
000600     03  Emp-City              pic x(20).
000610     03  Emp-State             pic xx.
000620     03  Emp-Zip               pic x(10).
000630     03  Emp-Phone-No          pic x(13).
000640     03  filler                pic x(18).
000650*
