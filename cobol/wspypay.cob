000010*****************************************
000020*                                       *
000030*    Record Definition For Payroll       *
000040*           Detail File                  *
000050*      Uses Pay-Emp-Id + Pay-Period-Start *
000060*      as key                            *
000070*****************************************
000080*  File size 140 bytes.
000090*
000100* 06/11/25 vbc - Created for weekly payroll re-write,
000110*                taken from the old Pay-Record layout.
000120* 21/11/25 vbc - Added employer-side tax block, per Co. Acct's
000130*                request for informational reporting only.
000140* 14/12/25 vbc - Pay-Dependent-Stipend split out of Pay-Base-Pay.
000145* 09/02/26 vbc - Dropped Py-Payroll-Period-Header.  PAYRPT gets its
000146*                employee/error counts off the detail records and
000147*                Error-File itself as it runs, the header fields
000148*                were never populated or read by anything.
000150*
000160 01  PY-Payroll-Detail-Record.
000170     03  Pay-Emp-Id              pic x(5).
000180*    Pay-Period-Start is the Monday of the week, yyyy-mm-dd.
000190     03  Pay-Period-Start        pic x(10).
000200*    Pay-Period-End is the Sunday of the week, yyyy-mm-dd.
000210     03  Pay-Period-End          pic x(10).
000220     03  Pay-Regular-Hours       pic 9(3)v99   comp-3.
000230     03  Pay-Overtime-Hours      pic 9(3)v99   comp-3.
000240     03  Pay-Saturday-Hours      pic 9(3)v99   comp-3.
000250     03  Pay-Pto-Hours           pic 9(3)v99   comp-3.
000260     03  Pay-Total-Hours         pic 9(3)v99   comp-3.
000270     03  Pay-Base-Pay            pic s9(7)v99  comp-3.
000280     03  Pay-Overtime-Pay        pic s9(7)v99  comp-3.
000290     03  Pay-Saturday-Pay        pic s9(7)v99  comp-3.
000300     03  Pay-Dependent-Stipend   pic s9(5)v99  comp-3.
000310     03  Pay-Gross-Pay           pic s9(7)v99  comp-3.
000320     03  Pay-Medical-Deduction   pic s9(5)v99  comp-3.
000330     03  Pay-Taxable-Income      pic s9(7)v99  comp-3.
000340     03  Pay-State-Tax           pic s9(7)v99  comp-3.
000350     03  Pay-Fed-Tax-Ee          pic s9(7)v99  comp-3.
000360     03  Pay-Soc-Sec-Ee          pic s9(7)v99  comp-3.
000370     03  Pay-Medicare-Ee         pic s9(7)v99  comp-3.
000380     03  Pay-Total-Taxes-Ee      pic s9(7)v99  comp-3.
000390     03  Pay-Net-Pay             pic s9(7)v99  comp-3.
000400     03  Pay-Fed-Tax-Er          pic s9(7)v99  comp-3.
000410     03  Pay-Soc-Sec-Er          pic s9(7)v99  comp-3.
000420     03  Pay-Medicare-Er         pic s9(7)v99  comp-3.
000430     03  Pay-Total-Taxes-Er      pic s9(7)v99  comp-3.
000440     03  filler                  pic x(4).
000450*
