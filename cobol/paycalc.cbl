000010 identification            division.
000020*================================
000030 program-id.                paycalc.
000040 author.                    r j halversen.
000050 installation.              abc company - data processing dept.
000060 date-written.              03/11/1986.
000070 date-compiled.
000080 security.                  abc company payroll system - internal use only.
000090*
000100* Remarks.           Weekly payroll calculation engine.  Reads the
000110*                    employee master and the week's time entries,
000120*                    classifies hours, computes gross, stipend,
000130*                    medical deduction, taxes and net pay, writes
000140*                    one payroll detail record per employee and
000150*                    accumulates period control totals.  A date
000160*                    range spanning several Monday-Sunday weeks
000170*                    is split and each week run as its own pass.
000180*
000190*    Called modules.     None.
000200*    Files used :        EMPLOYEE-MASTER  (in)
000210*                        TIME-ENTRIES     (in)
000220*                        PAYROLL-DETAILS  (out)
000230*                        ERROR-FILE       (out)
000240*
000250* Changes:
000260* 03/11/86 rjh -      Created - initial weekly calc, hourly only.
000270* 22/01/87 rjh -      Added salaried employees, dependent stipend.
000280* 14/07/87 rjh -      Saturday premium hours split out of overtime.
000290* 19/03/88 dmb -      Medical deduction by plan type added.
000300* 02/11/88 dmb -      Multi-week date range splitting added.
000310* 27/06/90 dmb -      Employer-side tax accumulation added for the
000320*                     new quarterly filing clerk's worksheet.
000330* 11/02/93 ckl -      Error-record reject path for bad salary/rate
000340*                     data instead of abending the run.
000350* 30/09/98 ckl -   Y2K Date fields confirmed 4-digit century; no
000360*                     2-digit year fields remained in this module.
000370* 14/01/99 ckl -      Julian date routine re-tested for century
000380*                     rollover, no change needed.
000390* 08/08/01 jfo -      PTO hours paid at straight time, excluded from
000400*                     the 40 hour overtime threshold per new policy.
000410* 19/05/06 jfo -      Rounding confirmed half-up to cents on every
000420*                     derived money field, not just the totals.
000430* 23/10/13 mts -      Control totals now include stipend & medical
000440*                     deduction totals for the period summary.
000450* 07/03/21 mts -      Clamp taxable income at zero before tax calc.
000451* 02/02/26 vbc -      Hours/employer-tax/medical/stipend period
000452*                     totals were only ever being accumulated, not
000453*                     displayed - now shown on the period summary.
000454*                     Active-employee test uses Emp-Is-Active now.
000460*
000470 environment                division.
000480*================================
000490 configuration               section.
000500 special-names.
000510     class   num-class       is "0" thru "9".
000520     class   alpha-class     is "A" thru "Z" "a" thru "z".
000530 input-output                section.
000540 file-control.
000550 copy "selpyemp.cob".
000560 copy "selpyhrs.cob".
000570 copy "selpypay.cob".
000580 copy "selpyerr.cob".
000590*
000600 data                        division.
000610*================================
000620 file                        section.
000630*
000640 copy "fdpyemp.cob".
000650 copy "fdpyhrs.cob".
000660 copy "fdpypay.cob".
000670 copy "fdpyerr.cob".
000680*
000690 working-storage             section.
000700*-----------------------
000710 77  prog-name               pic x(17) value "paycalc (3.06.07)".
000720*
000730 01  ws-file-status.
000740     03  py-emp-status       pic xx.
000750     03  py-hrs-status       pic xx.
000760     03  py-pay-status       pic xx.
000770     03  py-err-status       pic xx.
000775 01  ws-file-status-flat     redefines ws-file-status
000776                             pic x(8).
000780*
000790 01  ws-switches.
000800     03  ws-emp-eof          pic x       value "N".
000810     03  ws-hrs-eof          pic x       value "N".
000820     03  ws-week-done        pic x       value "N".
000830*
000840 01  ws-args.
000850     03  ws-arg-period-start pic x(10).
000860     03  ws-arg-period-end  pic x(10).
000870*
000880 01  ws-period-dates.
000890     03  ws-period-start     pic x(10).
000900     03  ws-period-end       pic x(10).
000920*
000930 01  ws-date-work.
000940     03  ws-work-date        pic x(10)   value "9999-99-99".
000950     03  ws-work-date-parts  redefines ws-work-date.
000960         05  ws-work-year    pic 9(4).
000970         05  filler          pic x.
000980         05  ws-work-month   pic 99.
000990         05  filler          pic x.
001000         05  ws-work-day     pic 99.
001010     03  ws-result-date      pic x(10)   value "9999-99-99".
001020     03  ws-result-date-parts redefines ws-result-date.
001030         05  ws-result-year  pic 9(4).
001040         05  filler          pic x.
001050         05  ws-result-month pic 99.
001060         05  filler          pic x.
001070         05  ws-result-day   pic 99.
001080*
001090 01  ws-julian-work.
001100     03  ws-total-days       pic s9(7)   comp.
001110     03  ws-range-end-days   pic s9(7)   comp.
001120     03  ws-weekday-index    pic 9       comp.
001130     03  ws-leap-this-year   pic x       value "N".
001140     03  ws-leap-count       pic s9(7)   comp.
001150     03  ws-remaining-days   pic s9(7)   comp.
001160     03  ws-sub-year         pic 9(4)    comp.
001170     03  ws-sub-month        pic 9(2)    comp.
001180     03  ws-days-this-month  pic 9(2)    comp.
001190*
001200 01  ws-days-in-month-tbl    value "312831303130313130313031".
001210     03  ws-days-in-month    pic 99  occurs 12.
001220*
001230 01  ws-emp-table.
001240     03  ws-emp-entry        occurs 300
001250                             ascending key ws-tbl-emp-id
001260                             indexed by emp-ix.
001270         05  ws-tbl-emp-id       pic x(5).
001280         05  ws-tbl-salary-type  pic x(6).
001290         05  ws-tbl-base-salary  pic 9(7)v99.
001300         05  ws-tbl-hourly-rate  pic 9(3)v99.
001310         05  ws-tbl-medical-type pic x(6).
001320         05  ws-tbl-dependents   pic 9(2).
001330 01  ws-emp-table-count      pic 9(4)    comp    value zero.
001340*
001350 01  ws-hrs-table.
001360     03  ws-hrs-entry        occurs 3000
001370                             indexed by hrs-ix.
001380         05  ws-hrs-tbl-emp-id   pic x(5).
001390         05  ws-hrs-tbl-date     pic x(10).
001400         05  ws-hrs-tbl-worked   pic 9(2)v99.
001410         05  ws-hrs-tbl-pto      pic 9(2)v99.
001420         05  ws-hrs-tbl-sat      pic 9.
001430 01  ws-hrs-table-count      pic 9(4)    comp    value zero.
001440*
001450 01  ws-calc-fields.
001460     03  ws-non-sat-worked   pic s9(5)v99   comp-3.
001470     03  ws-sat-hours        pic s9(5)v99   comp-3.
001480     03  ws-pto-hours        pic s9(5)v99   comp-3.
001490     03  ws-reg-hours        pic s9(5)v99   comp-3.
001500     03  ws-ot-hours         pic s9(5)v99   comp-3.
001510     03  ws-total-hours      pic s9(5)v99   comp-3.
001520     03  ws-base-pay         pic s9(7)v99   comp-3.
001530     03  ws-ot-pay           pic s9(7)v99   comp-3.
001540     03  ws-sat-pay          pic s9(7)v99   comp-3.
001550     03  ws-stipend          pic s9(7)v99   comp-3.
001560     03  ws-gross            pic s9(7)v99   comp-3.
001570     03  ws-medical-ded      pic s9(5)v99   comp-3.
001580     03  ws-taxable          pic s9(7)v99   comp-3.
001590     03  ws-fed-ee           pic s9(7)v99   comp-3.
001600     03  ws-state-tax        pic s9(7)v99   comp-3.
001610     03  ws-ss-ee            pic s9(7)v99   comp-3.
001620     03  ws-medicare-ee      pic s9(7)v99   comp-3.
001630     03  ws-total-ee-tax     pic s9(7)v99   comp-3.
001640     03  ws-net-pay          pic s9(7)v99   comp-3.
001650     03  ws-fed-er           pic s9(7)v99   comp-3.
001660     03  ws-ss-er            pic s9(7)v99   comp-3.
001670     03  ws-medicare-er      pic s9(7)v99   comp-3.
001680     03  ws-total-er-tax     pic s9(7)v99   comp-3.
001690     03  ws-calc-error       pic x          value "N".
001700     03  ws-err-text         pic x(60)      value spaces.
001710*
001720 01  ws-rate-constants.
001730     03  ws-standard-hours   pic 9(3)v99    comp-3  value 40.00.
001740     03  ws-ot-mult          pic 9v99       comp-3  value 1.50.
001750     03  ws-sat-mult         pic 9v99       comp-3  value 1.50.
001760     03  ws-fed-rate         pic 9v9999     comp-3  value .0765.
001770     03  ws-state-rate       pic 9v9999     comp-3  value .0315.
001780     03  ws-ss-rate          pic 9v9999     comp-3  value .0620.
001790     03  ws-medicare-rate    pic 9v9999     comp-3  value .0145.
001800     03  ws-med-single       pic 9(3)v99    comp-3  value 50.00.
001810     03  ws-med-family       pic 9(3)v99    comp-3  value 100.00.
001820     03  ws-stipend-rate     pic 9(3)v99    comp-3  value 45.00.
001830*
001840 01  ws-period-totals.
001850     03  wk-emp-count        pic 9(5)       comp    value zero.
001860     03  wk-error-count      pic 9(5)       comp    value zero.
001870     03  wk-hours-total      pic s9(7)v99    comp-3  value zero.
001880     03  wk-gross-total      pic s9(9)v99    comp-3  value zero.
001890     03  wk-ee-tax-total     pic s9(9)v99    comp-3  value zero.
001900     03  wk-er-tax-total     pic s9(9)v99    comp-3  value zero.
001910     03  wk-medical-total    pic s9(9)v99    comp-3  value zero.
001920     03  wk-stipend-total    pic s9(9)v99    comp-3  value zero.
001930     03  wk-net-total        pic s9(9)v99    comp-3  value zero.
001940*
001945*
001950 01  ws-grand-totals.
001960     03  gr-week-count       pic 9(3)       comp    value zero.
001970     03  gr-paycheck-count   pic 9(5)       comp    value zero.
001980     03  gr-error-count      pic 9(5)       comp    value zero.
001990     03  gr-gross-total      pic s9(9)v99    comp-3  value zero.
002000     03  gr-ee-tax-total     pic s9(9)v99    comp-3  value zero.
002010     03  gr-net-total        pic s9(9)v99    comp-3  value zero.
002020*
002030 01  ws-report-fields.
002040     03  ws-rep-gross        pic z,zzz,zz9.99.
002050     03  ws-rep-taxes        pic z,zzz,zz9.99.
002060     03  ws-rep-net          pic z,zzz,zz9.99.
002062     03  ws-rep-hours        pic z,zzz,zz9.99.
002064     03  ws-rep-er-taxes     pic z,zzz,zz9.99.
002066     03  ws-rep-medical      pic z,zzz,zz9.99.
002068     03  ws-rep-stipend      pic z,zzz,zz9.99.
002070*
002080 01  error-messages.
002090     03  sy901               pic x(40) value "SY901 Usage - paycalc start-date end-date".
002100     03  sy902               pic x(40) value "SY902 Employee table full - Tbl-Emp-Id =".
002110     03  sy903               pic x(40) value "SY903 Time entry table full, data lost.".
002120*
002130 procedure division chaining ws-arg-period-start
002140                             ws-arg-period-end.
002150*
002160 aa000-main                  section.
002170***********************************
002180     if       ws-arg-period-start = spaces or
002190              ws-arg-period-end   = spaces
002200              display  sy901
002210              goback   returning 16.
002220*
002230     move     zero  to gr-week-count
002240                       gr-paycheck-count
002250                       gr-error-count
002260                       gr-gross-total
002270                       gr-ee-tax-total
002280                       gr-net-total.
002290*
002300     open     input    py-employee-file.
002310     if       py-emp-status not = "00"
002320              display  "PY910 Cannot open employee master - " py-emp-status
002330              goback   returning 20.
002340     open     input    py-time-entry-file.
002350     if       py-hrs-status not = "00"
002360              display  "PY911 Cannot open time entries - " py-hrs-status
002370              goback   returning 20.
002380     open     output   py-payroll-detail-file.
002390     open     output   py-error-file.
002400*
002410     perform  aa010-load-employee-table.
002420     perform  aa020-load-time-entry-table.
002430     close    py-employee-file.
002440     close    py-time-entry-file.
002450*
002460     move     ws-arg-period-end to ws-work-date.
002470     perform  zz061-date-to-julian.
002480     move     ws-total-days to ws-range-end-days.
002500*
002510     move     ws-arg-period-start to ws-work-date.
002520     perform  zz060-normalize-to-monday.
002530     move     ws-result-date to ws-period-start.
002540*
002550     move     "N" to ws-week-done.
002560     perform  ab000-process-one-week until ws-week-done = "Y".
002570*
002580     if       gr-week-count > 1
002590              perform  zz090-display-overall-summary.
002600*
002610     close    py-payroll-detail-file.
002620     close    py-error-file.
002630     goback   returning zero.
002640*
002650 aa000-exit.  exit section.
002660*
002670 aa010-load-employee-table   section.
002680***********************************
002690     move     "N" to ws-emp-eof.
002700     perform  ab010-read-employee until ws-emp-eof = "Y".
002710 aa010-exit.  exit section.
002720*
002730 ab010-read-employee.
002740     read     py-employee-file next record
002750              at end
002760                       move "Y" to ws-emp-eof
002770              not at end
002780                       if       emp-is-active
002790                                perform  ab020-add-employee-to-table
002800                       end-if
002810     end-read.
002820*
002830 ab020-add-employee-to-table.
002840     if       ws-emp-table-count >= 300
002850              display  sy902 emp-id
002860              exit     paragraph.
002870     add      1 to ws-emp-table-count.
002880     move     emp-id              to ws-tbl-emp-id (ws-emp-table-count).
002890     move     emp-salary-type     to ws-tbl-salary-type (ws-emp-table-count).
002900     move     emp-base-salary     to ws-tbl-base-salary (ws-emp-table-count).
002910     move     emp-hourly-rate     to ws-tbl-hourly-rate (ws-emp-table-count).
002920     move     emp-medical-type    to ws-tbl-medical-type (ws-emp-table-count).
002930     move     emp-num-dependents  to ws-tbl-dependents (ws-emp-table-count).
002940*
002950 aa020-load-time-entry-table section.
002960***********************************
002970     move     "N" to ws-hrs-eof.
002980     perform  ab030-read-time-entry until ws-hrs-eof = "Y".
002990 aa020-exit.  exit section.
003000*
003010 ab030-read-time-entry.
003020     read     py-time-entry-file next record
003030              at end
003040                       move "Y" to ws-hrs-eof
003050              not at end
003060                       perform  ab040-add-time-entry-to-table
003070     end-read.
003080*
003090 ab040-add-time-entry-to-table.
003100     if       ws-hrs-table-count >= 3000
003110              display  sy903
003120              exit     paragraph.
003130     add      1 to ws-hrs-table-count.
003140     move     hrs-emp-id          to ws-hrs-tbl-emp-id (ws-hrs-table-count).
003150     move     hrs-entry-date      to ws-hrs-tbl-date (ws-hrs-table-count).
003160     move     hrs-hours-worked    to ws-hrs-tbl-worked (ws-hrs-table-count).
003170     move     hrs-pto-hours       to ws-hrs-tbl-pto (ws-hrs-table-count).
003180     move     hrs-is-saturday     to ws-hrs-tbl-sat (ws-hrs-table-count).
003190*
003200 ab000-process-one-week      section.
003210***********************************
003220     move     ws-period-start to ws-work-date.
003230     perform  zz062-add-six-days.
003240     move     ws-result-date to ws-period-end.
003250*
003260     move     zero to wk-emp-count
003270                     wk-error-count
003280                     wk-hours-total
003290                     wk-gross-total
003300                     wk-ee-tax-total
003310                     wk-er-tax-total
003320                     wk-medical-total
003330                     wk-stipend-total
003340                     wk-net-total.
003350*
003360     move     1 to emp-ix.
003370     perform  ac000-process-employee
003380              varying emp-ix from 1 by 1
003390              until   emp-ix > ws-emp-table-count.
003400*
003410     add      1 to gr-week-count.
003420     add      wk-emp-count     to gr-paycheck-count.
003430     add      wk-error-count   to gr-error-count.
003440     add      wk-gross-total   to gr-gross-total.
003450     add      wk-ee-tax-total  to gr-ee-tax-total.
003460     add      wk-net-total     to gr-net-total.
003470*
003480     perform  zz090-display-period-summary.
003490*
003500     move     ws-period-start to ws-work-date.
003510     perform  zz063-add-seven-days.
003520     move     ws-result-date to ws-period-start.
003525     move     ws-period-start to ws-work-date.
003530     perform  zz061-date-to-julian.
003560     if       ws-total-days > ws-range-end-days
003570              move     "Y" to ws-week-done.
003580 ab000-exit.  exit section.
003590*
003600 ac000-process-employee.
003610     move     "N" to ws-calc-error.
003620     move     spaces to ws-err-text.
003630     perform  ac010-classify-hours.
003640     if       ws-tbl-salary-type (emp-ix) = "Salary"
003650              perform  ac020-calc-salaried
003660     else if  ws-tbl-salary-type (emp-ix) = "Hourly"
003670              perform  ac030-calc-hourly
003680     else
003690              move     "Y" to ws-calc-error
003700              move     "Unknown salary type" to ws-err-text
003710     end-if.
003720*
003730     if       ws-calc-error = "N"
003740              perform  ac040-calc-common.
003750*
003760     if       ws-calc-error = "Y"
003770              add      1 to wk-error-count
003780              perform  ac090-write-error-record
003790     else
003800              add      1 to wk-emp-count
003810              perform  ac095-write-detail-record
003820              perform  ac099-accum-period-totals
003830     end-if.
003840*
003850 ac010-classify-hours.
003860     move     zero to ws-non-sat-worked
003870                     ws-sat-hours
003880                     ws-pto-hours.
003890     move     1 to hrs-ix.
003900     perform  ac011-scan-time-entry
003910              varying hrs-ix from 1 by 1
003920              until   hrs-ix > ws-hrs-table-count.
003930     if       ws-non-sat-worked > ws-standard-hours
003940              compute  ws-reg-hours = ws-standard-hours
003950              compute  ws-ot-hours  = ws-non-sat-worked - ws-standard-hours
003960     else
003970              move     ws-non-sat-worked to ws-reg-hours
003980              move     zero              to ws-ot-hours
003990     end-if.
004000     compute  ws-total-hours = ws-reg-hours + ws-ot-hours +
004010                               ws-sat-hours + ws-pto-hours.
004020*
004030 ac011-scan-time-entry.
004040     if       ws-hrs-tbl-emp-id (hrs-ix) = ws-tbl-emp-id (emp-ix) and
004050              ws-hrs-tbl-date (hrs-ix) not < ws-period-start and
004060              ws-hrs-tbl-date (hrs-ix) not > ws-period-end
004070              if       ws-hrs-tbl-sat (hrs-ix) = 1
004080                       add      ws-hrs-tbl-worked (hrs-ix) to ws-sat-hours
004090              else
004100                       add      ws-hrs-tbl-worked (hrs-ix) to ws-non-sat-worked
004110              end-if
004120              add      ws-hrs-tbl-pto (hrs-ix) to ws-pto-hours
004130     end-if.
004140*
004150 ac020-calc-salaried.
004160     if       ws-tbl-base-salary (emp-ix) = zero
004170              move     "Y" to ws-calc-error
004180              move     "Salaried employee with no base salary" to ws-err-text
004190              exit     paragraph.
004200     compute  ws-base-pay rounded = ws-tbl-base-salary (emp-ix) / 52.
004210     move     ws-standard-hours to ws-reg-hours.
004220     move     zero to ws-ot-hours ws-sat-hours ws-pto-hours
004230                     ws-ot-pay    ws-sat-pay.
004240     move     ws-standard-hours to ws-total-hours.
004250*
004260 ac030-calc-hourly.
004270     if       ws-tbl-hourly-rate (emp-ix) = zero
004280              move     "Y" to ws-calc-error
004290              move     "Hourly employee with no hourly rate" to ws-err-text
004300              exit     paragraph.
004310     compute  ws-base-pay rounded =
004320              (ws-reg-hours + ws-pto-hours) * ws-tbl-hourly-rate (emp-ix).
004330     compute  ws-ot-pay  rounded =
004340              ws-ot-hours  * ws-tbl-hourly-rate (emp-ix) * ws-ot-mult.
004350     compute  ws-sat-pay rounded =
004360              ws-sat-hours * ws-tbl-hourly-rate (emp-ix) * ws-sat-mult.
004370*
004380 ac040-calc-common.
004390     compute  ws-stipend rounded =
004400              ws-tbl-dependents (emp-ix) * ws-stipend-rate.
004410     compute  ws-gross rounded =
004420              ws-base-pay + ws-ot-pay + ws-sat-pay + ws-stipend.
004430     if       ws-tbl-medical-type (emp-ix) = "Family"
004440              move     ws-med-family to ws-medical-ded
004450     else
004460              move     ws-med-single to ws-medical-ded
004470     end-if.
004480     compute  ws-taxable rounded = ws-gross - ws-medical-ded.
004490     if       ws-taxable < zero
004500              move     zero to ws-taxable.
004510     compute  ws-fed-ee      rounded = ws-taxable * ws-fed-rate.
004520     compute  ws-state-tax   rounded = ws-taxable * ws-state-rate.
004530     compute  ws-ss-ee       rounded = ws-taxable * ws-ss-rate.
004540     compute  ws-medicare-ee rounded = ws-taxable * ws-medicare-rate.
004550     compute  ws-total-ee-tax = ws-fed-ee + ws-state-tax + ws-ss-ee +
004560                                ws-medicare-ee.
004570     compute  ws-net-pay = ws-gross - ws-medical-ded - ws-total-ee-tax.
004580     compute  ws-fed-er      rounded = ws-taxable * ws-fed-rate.
004590     compute  ws-ss-er       rounded = ws-taxable * ws-ss-rate.
004600     compute  ws-medicare-er rounded = ws-taxable * ws-medicare-rate.
004610     compute  ws-total-er-tax = ws-fed-er + ws-ss-er + ws-medicare-er.
004620*
004630 ac090-write-error-record.
004640     move     "PAYROLL"               to err-source.
004650     move     ws-tbl-emp-id (emp-ix)  to err-key.
004660     move     ws-err-text             to err-message.
004670     write    py-error-record.
004680*
004690 ac095-write-detail-record.
004700     move     ws-tbl-emp-id (emp-ix)  to pay-emp-id.
004710     move     ws-period-start         to pay-period-start.
004720     move     ws-period-end           to pay-period-end.
004730     move     ws-reg-hours            to pay-regular-hours.
004740     move     ws-ot-hours             to pay-overtime-hours.
004750     move     ws-sat-hours            to pay-saturday-hours.
004760     move     ws-pto-hours            to pay-pto-hours.
004770     move     ws-total-hours          to pay-total-hours.
004780     move     ws-base-pay             to pay-base-pay.
004790     move     ws-ot-pay               to pay-overtime-pay.
004800     move     ws-sat-pay              to pay-saturday-pay.
004810     move     ws-stipend              to pay-dependent-stipend.
004820     move     ws-gross                to pay-gross-pay.
004830     move     ws-medical-ded          to pay-medical-deduction.
004840     move     ws-taxable              to pay-taxable-income.
004850     move     ws-state-tax            to pay-state-tax.
004860     move     ws-fed-ee               to pay-fed-tax-ee.
004870     move     ws-ss-ee                to pay-soc-sec-ee.
004880     move     ws-medicare-ee          to pay-medicare-ee.
004890     move     ws-total-ee-tax         to pay-total-taxes-ee.
004900     move     ws-net-pay              to pay-net-pay.
004910     move     ws-fed-er               to pay-fed-tax-er.
004920     move     ws-ss-er                to pay-soc-sec-er.
004930     move     ws-medicare-er          to pay-medicare-er.
004940     move     ws-total-er-tax         to pay-total-taxes-er.
004950     write    py-payroll-detail-record.
004960*
004970 ac099-accum-period-totals.
004980     add      ws-total-hours    to wk-hours-total.
004990     add      ws-gross          to wk-gross-total.
005000     add      ws-total-ee-tax   to wk-ee-tax-total.
005010     add      ws-total-er-tax   to wk-er-tax-total.
005020     add      ws-medical-ded    to wk-medical-total.
005030     add      ws-stipend        to wk-stipend-total.
005040     add      ws-net-pay        to wk-net-total.
005050*
005060 zz060-normalize-to-monday.
005070     perform  zz061-date-to-julian.
005100     divide   ws-total-days by 7 giving ws-leap-count
005110              remainder ws-weekday-index.
005120     if       ws-weekday-index not = zero
005130              subtract ws-weekday-index from ws-total-days.
005140     perform  zz065-julian-to-date.
005150*
005160 zz062-add-six-days.
005170     perform  zz061-date-to-julian.
005200     add      6 to ws-total-days.
005210     perform  zz065-julian-to-date.
005220*
005230 zz063-add-seven-days.
005240     perform  zz061-date-to-julian.
005270     add      7 to ws-total-days.
005280     perform  zz065-julian-to-date.
005290*
005300* zz061-date-to-julian - days since 1900-01-01 (a Monday), using
005310* the 1/4-1/100+1/400 leap-year count.  No intrinsic functions.
005320* Works off Ws-Work-Date - callers move the date they want
005325* converted into Ws-Work-Date first.
005330 zz061-date-to-julian.
005350     compute  ws-total-days =
005360              (ws-work-year - 1900) * 365
005370              + ((ws-work-year - 1) / 4)
005380              - ((ws-work-year - 1) / 100)
005390              + ((ws-work-year - 1) / 400)
005400              - 460.
005410     move     "N" to ws-leap-this-year.
005420     divide   ws-work-year by 4 giving ws-leap-count remainder ws-sub-year.
005430     if       ws-sub-year = zero
005440              move "Y" to ws-leap-this-year
005450              divide   ws-work-year by 100 giving ws-leap-count remainder ws-sub-year
005460              if       ws-sub-year = zero
005470                       move "N" to ws-leap-this-year
005480                       divide   ws-work-year by 400 giving ws-leap-count remainder ws-sub-year
005490                       if       ws-sub-year = zero
005500                                move "Y" to ws-leap-this-year
005510                       end-if
005520              end-if
005530     end-if.
005540     move     1 to ws-sub-month.
005550     perform  zz064-add-month-days
005560              varying ws-sub-month from 1 by 1
005570              until   ws-sub-month >= ws-work-month.
005580     add      ws-work-day to ws-total-days.
005590     subtract 1 from ws-total-days.
005600*
005610 zz064-add-month-days.
005620     move     ws-days-in-month (ws-sub-month) to ws-days-this-month.
005630     if       ws-sub-month = 2 and ws-leap-this-year = "Y"
005640              add      1 to ws-days-this-month.
005650     add      ws-days-this-month to ws-total-days.
005660*
005670* zz065-julian-to-date - inverse of zz061, days since 1900-01-01
005680* back to a yyyy-mm-dd date, placed in ws-result-date.
005690*
005700 zz065-julian-to-date.
005710     move     1900 to ws-sub-year.
005720     move     ws-total-days to ws-remaining-days.
005730     perform  zz066-strip-year
005740              until    ws-remaining-days < 365.
005750     move     ws-sub-year to ws-result-year.
005760     move     "N" to ws-leap-this-year.
005770     move     ws-sub-year to ws-work-year.
005780     divide   ws-work-year by 4 giving ws-leap-count remainder ws-sub-month.
005790     if       ws-sub-month = zero
005800              move "Y" to ws-leap-this-year
005810              divide   ws-work-year by 100 giving ws-leap-count remainder ws-sub-month
005820              if       ws-sub-month = zero
005830                       move "N" to ws-leap-this-year
005840                       divide   ws-work-year by 400 giving ws-leap-count remainder ws-sub-month
005850                       if       ws-sub-month = zero
005860                                move "Y" to ws-leap-this-year
005870                       end-if
005880              end-if
005890     end-if.
005900     if       ws-leap-this-year = "Y" and ws-remaining-days >= 365
005910              subtract 365 from ws-remaining-days.
005920     move     1 to ws-sub-month.
005930     perform  zz067-strip-month
005940              until    ws-sub-month > 12.
005950*
005960 zz066-strip-year.
005970     move     "N" to ws-leap-this-year.
005980     move     ws-sub-year to ws-work-year.
005990     divide   ws-work-year by 4 giving ws-leap-count remainder ws-sub-month.
006000     if       ws-sub-month = zero
006010              move "Y" to ws-leap-this-year
006020              divide   ws-work-year by 100 giving ws-leap-count remainder ws-sub-month
006030              if       ws-sub-month = zero
006040                       move "N" to ws-leap-this-year
006050                       divide   ws-work-year by 400 giving ws-leap-count remainder ws-sub-month
006060                       if       ws-sub-month = zero
006070                                move "Y" to ws-leap-this-year
006080                       end-if
006090              end-if
006100     end-if.
006110     if       ws-leap-this-year = "Y"
006120              subtract 366 from ws-remaining-days
006130     else
006140              subtract 365 from ws-remaining-days
006150     end-if.
006160     add      1 to ws-sub-year.
006170*
006180 zz067-strip-month.
006190     move     ws-days-in-month (ws-sub-month) to ws-days-this-month.
006200     if       ws-sub-month = 2 and ws-leap-this-year = "Y"
006210              add      1 to ws-days-this-month.
006220     if       ws-remaining-days < ws-days-this-month
006230              move     ws-sub-month to ws-result-month
006240              compute  ws-result-day = ws-remaining-days + 1
006250              move     13          to ws-sub-month
006260     else
006270              subtract ws-days-this-month from ws-remaining-days
006280              add      1 to ws-sub-month
006290     end-if.
006300*
006310 zz090-display-period-summary.
006312*    02/02/26 vbc - Period hours/er-tax/medical/stipend totals
006314*                   were being accumulated and never reported,
006316*                   per audit finding.  Displayed below now.
006320     move     wk-gross-total   to ws-rep-gross.
006330     move     wk-ee-tax-total  to ws-rep-taxes.
006340     move     wk-net-total     to ws-rep-net.
006342     move     wk-hours-total   to ws-rep-hours.
006344     move     wk-er-tax-total  to ws-rep-er-taxes.
006346     move     wk-medical-total to ws-rep-medical.
006348     move     wk-stipend-total to ws-rep-stipend.
006350     display  "PAYCALC period " ws-period-start " to " ws-period-end.
006360     display  "  Employees paid : " wk-emp-count
006370              "   Errors : " wk-error-count.
006380     display  "  Gross " ws-rep-gross
006390              "  Taxes " ws-rep-taxes
006400              "  Net "   ws-rep-net.
006402     display  "  Hours "        ws-rep-hours
006404              "  Er-Taxes "     ws-rep-er-taxes.
006406     display  "  Medical "      ws-rep-medical
006408              "  Stipend "      ws-rep-stipend.
006410*
006420 zz090-display-overall-summary.
006430     move     gr-gross-total   to ws-rep-gross.
006440     move     gr-ee-tax-total  to ws-rep-taxes.
006450     move     gr-net-total     to ws-rep-net.
006460     display  "PAYCALC overall " gr-week-count " week(s) processed".
006470     display  "  Paychecks : " gr-paycheck-count
006480              "   Errors : " gr-error-count.
006490     display  "  Gross " ws-rep-gross
006500              "  Taxes " ws-rep-taxes
006510              "  Net "   ws-rep-net.
006520*
