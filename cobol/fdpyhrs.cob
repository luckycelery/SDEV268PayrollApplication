000010* FD for the Time Entries file.
000020* 05/11/25 vbc - Created.
000030 fd  PY-Time-Entry-File.
000040 copy "wspyhrs.cob".
000050*
