000010* SELECT for Time Entries - line sequential, Emp-Id + date ascending.
000020* 05/11/25 vbc - Created.
000030     select   PY-Time-Entry-File
000040              assign        "TIME-ENTRIES"
000050              organization  line sequential
000060              status        PY-Hrs-Status.
000070*
